000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   PREREPCLI.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. PRESTAMOS RAPIDOS SA.
000600 DATE-WRITTEN. 30/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA SISTEMAS.
000900*------------------------------------------------------------*
001000* LISTADO DE CARTERA DE CLIENTES.                            *
001100* POR CADA CLIENTE DEL MAESTRO SE IMPRIME SU CUENTA, SUS     *
001200* PRESTAMOS (CON DEUDA RESTANTE RECALCULADA) Y SUS PAGOS,    *
001300* CON CORTE DE CONTROL "TOTAL RESTANTE" AL CIERRE DE CADA    *
001400* CLIENTE Y TOTALES GENERALES AL FINAL DEL LISTADO.          *
001500*------------------------------------------------------------*
001600* LOS PRESTAMOS SE CARGAN UNA SOLA VEZ EN LA TABLA WT-PRE,   *
001700* APAREADOS CONTRA EL MAESTRO DE PAGOS PARA ACUMULAR LO      *
001800* PAGADO, Y SE REORDENAN POR CLIENTE CON EL METODO DEL       *
001900* BURBUJEO PARA RECORRERLOS EN EL MISMO ORDEN QUE EL         *
002000* MAESTRO DE CLIENTES. LOS PAGOS QUEDAN EN UNA SEGUNDA       *
002100* TABLA, EN EL ORDEN NATURAL DEL MAESTRO, Y SE LOCALIZAN      *
002200* POR PRESTAMO CON SEARCH ALL AL IMPRIMIR EL DETALLE.        *
002300*------------------------------------------------------------*
002400* HISTORIA DE MODIFICACIONES                                 *
002500*------------------------------------------------------------*
002600* 30/08/1991  EP   ALTA DEL PROGRAMA.                         *         EP
002700* 22/02/1993  EP   SE AGREGA EL DETALLE DE PRESTAMOS Y PAGOS. *         EP
002800* 19/07/1996  RFG  SE AGREGA EL CORTE DE CONTROL TOTAL        *        RFG
002900*                  RESTANTE POR CLIENTE.                     *
003000* 04/12/1999  MCO  OT-0745 AJUSTE Y2K DE WS-FECHA-PROCESO.     *    OT0745
003100* 2003-10-JLT OT-0964 PASAJE A CARTERA DE PRESTAMOS RAPIDOS.   *    OT0964
003150* 2003-11-JLT OT-0976 LA CABECERA NO INFORMABA CUANTAS         *    OT0976
003160*             CUENTAS Y PRESTAMOS TENIA EL CLIENTE.            *
003170* 2003-11-JLT OT-0978 SE ADELANTA EL CONTEO DE CUENTAS Y       *    OT0978
003175*             PRESTAMOS (PARRAFO 20010) PARA QUE FIGURE EN LA *
003180*             CABECERA, COMO LO PIDE EL FORMATO DEL LISTADO,  *
003185*             Y NO RECIEN AL PIE DEL BLOQUE DEL CLIENTE.       *
003200*------------------------------------------------------------*
003300
003400 ENVIRONMENT DIVISION.
003500*--------------------
003600 CONFIGURATION SECTION.
003700*---------------------
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200*--------------------
004300 FILE-CONTROL.
004400*------------
004500     SELECT CLIENTES           ASSIGN TO CLIEMVIE
004600                                ORGANIZATION IS LINE SEQUENTIAL
004700                                FILE STATUS  IS FS-CLIENTES.
004800
004900     SELECT CUENTAS            ASSIGN TO CUENMVIE
005000                                ORGANIZATION IS LINE SEQUENTIAL
005100                                FILE STATUS  IS FS-CUENTAS.
005200
005300     SELECT PRESTAMOS          ASSIGN TO PRESVIEJ
005400                                ORGANIZATION IS LINE SEQUENTIAL
005500                                FILE STATUS  IS FS-PRESTAMOS.
005600
005700     SELECT PAGOS              ASSIGN TO PAGOSVIE
005800                                ORGANIZATION IS LINE SEQUENTIAL
005900                                FILE STATUS  IS FS-PAGOS.
006000
006100     SELECT LISTADO            ASSIGN TO REPLISTA
006200                                ORGANIZATION IS LINE SEQUENTIAL
006300                                FILE STATUS  IS FS-LISTADO.
006400
006500 DATA DIVISION.
006600*-------------
006700 FILE SECTION.
006800*------------
006900
007000 FD  CLIENTES
007100     RECORDING MODE IS F.
007200 01  REG-CLIENTES-FD                 PIC X(100).
007300
007400 FD  CUENTAS
007500     RECORDING MODE IS F.
007600 01  REG-CUENTAS-FD                  PIC X(40).
007700
007800 FD  PRESTAMOS
007900     RECORDING MODE IS F.
008000 01  REG-PRESTAMOS-FD                PIC X(92).
008100
008200 FD  PAGOS
008300     RECORDING MODE IS F.
008400 01  REG-PAGOS-FD                    PIC X(34).
008500
008600 FD  LISTADO
008700     RECORDING MODE IS F.
008800 01  REG-LISTADO-FD                  PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100*-----------------------
009200 77  CTE-PROGRAMA                    PIC X(08) VALUE 'PREREPCL'.
009300
009400 77  FS-CLIENTES                     PIC X(02) VALUE ' '.
009500     88 88-FS-CLIENTES-OK                       VALUE '00'.
009600     88 88-FS-CLIENTES-EOF                      VALUE '10'.
009700
009800 77  FS-CUENTAS                      PIC X(02) VALUE ' '.
009900     88 88-FS-CUENTAS-OK                        VALUE '00'.
010000     88 88-FS-CUENTAS-EOF                       VALUE '10'.
010100
010200 77  FS-PRESTAMOS                    PIC X(02) VALUE ' '.
010300     88 88-FS-PRESTAMOS-OK                      VALUE '00'.
010400     88 88-FS-PRESTAMOS-EOF                     VALUE '10'.
010500
010600 77  FS-PAGOS                        PIC X(02) VALUE ' '.
010700     88 88-FS-PAGOS-OK                          VALUE '00'.
010800     88 88-FS-PAGOS-EOF                         VALUE '10'.
010900
011000 77  FS-LISTADO                      PIC X(02) VALUE ' '.
011100     88 88-FS-LISTADO-OK                        VALUE '00'.
011200
011300 77  WS-LEIDOS-CLIENTES               PIC S9(09) COMP VALUE 0.
011400 77  WS-LEIDOS-PRESTAMOS              PIC S9(09) COMP VALUE 0.
011500 77  WS-LEIDOS-PAGOS                  PIC S9(09) COMP VALUE 0.
011600
011700 77  WS-CANT-ED                       PIC ZZZ.ZZZ.ZZ9.
011800 77  WS-MONTO-ED                      PIC Z.ZZZ.ZZZ.ZZZ.ZZ9,99.
011900 77  WS-PORC-ED                       PIC ZZ9,99.
012000 77  WS-FECHA-ED                      PIC 9999/99/99.
012100
012200 77  WS-CTA-CTE-CLIENTE-ID-ED         PIC 9(06) VALUE 999999.
012300 77  WS-PRE-CLIENTE-ID-ED             PIC 9(06) VALUE 999999.
012400 77  WS-CLI-ID-IMP-ED                 PIC 9(06) VALUE 0.
012500 01  WS-CLI-ID-IMP-R REDEFINES WS-CLI-ID-IMP-ED PIC ZZZZZ9.
012600 77  WS-PRE-ID-IMP-ED                 PIC 9(06) VALUE 0.
012700 01  WS-PRE-ID-IMP-R REDEFINES WS-PRE-ID-IMP-ED PIC ZZZZZ9.
012800
012900*-----------------------------------------------------------*
013000* ACUMULADORES POR CLIENTE (CORTE DE CONTROL TOTAL RESTANTE) *
013100*-----------------------------------------------------------*
013200 77  WS-CLI-CANT-CUENTAS              PIC S9(05) COMP VALUE 0.
013300 77  WS-CLI-CANT-PRESTAMOS            PIC S9(05) COMP VALUE 0.
013400 77  WS-CLI-TOTAL-CON-INTERES         PIC S9(11)V99 COMP-3
013500                                                  VALUE 0.
013600 77  WS-CLI-TOTAL-PAGADO              PIC S9(11)V99 COMP-3
013700                                                  VALUE 0.
013800 77  WS-CLI-TOTAL-RESTANTE            PIC S9(11)V99 COMP-3
013900                                                  VALUE 0.
014000
014100*-----------------------------------------------------------*
014200* TOTALES GENERALES DE TODO EL LISTADO                       *
014300*-----------------------------------------------------------*
014400 77  WS-GRAL-CANT-CLIENTES            PIC S9(07) COMP VALUE 0.
014500 77  WS-GRAL-CANT-CUENTAS             PIC S9(07) COMP VALUE 0.
014600 77  WS-GRAL-CANT-PRESTAMOS           PIC S9(07) COMP VALUE 0.
014700 77  WS-GRAL-CANT-PAGOS               PIC S9(07) COMP VALUE 0.
014800 77  WS-GRAL-TOTAL-RESTANTE           PIC S9(11)V99 COMP-3
014900                                                  VALUE 0.
015000
015100 77  WS-HOJA                          PIC S9(05) COMP VALUE 0.
015200 77  WS-HOJA-ED                       PIC ZZ.ZZZ.
015300 77  WS-LINEA                         PIC S9(02) COMP VALUE 80.
015400 77  WS-LINEAS-MAX                    PIC S9(02) COMP VALUE 55.
015500
015600 01  WS-FECHA-PROCESO.
015700     03 WS-FECHA-PROCESO-AAAA         PIC 9(04) VALUE 0.
015800     03 WS-FECHA-PROCESO-MM           PIC 9(02) VALUE 0.
015900     03 WS-FECHA-PROCESO-DD           PIC 9(02) VALUE 0.
016000 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO PIC 9(08).
016100
016200*-----------------------------------------------------------*
016300* TABLA DE PRESTAMOS, CARGADA EN ORDEN DE PRESTAMO Y LUEGO    *
016400* REORDENADA POR CLIENTE PARA RECORRERLA AL RITMO DEL          *
016500* MAESTRO DE CLIENTES.  LA DEUDA RESTANTE YA VIENE CALCULADA  *
016600* AL MOMENTO DE CARGAR LA TABLA.                              *
016700*-----------------------------------------------------------*
016800 01  WT-PRE-TABLA.
016900     03 WT-PRE-ELEM OCCURS 20001 TIMES
017000              ASCENDING KEY IS WT-PRE-CLIENTE-ID
017100              INDEXED BY IDX-PRE.
017200        05 WT-PRE-ID                  PIC 9(06).
017300        05 WT-PRE-CLIENTE-ID          PIC 9(06).
017400        05 WT-PRE-MONTO                PIC S9(11)V99.
017500        05 WT-PRE-INTERES              PIC S9(03)V99.
017600        05 WT-PRE-INTERES-MORA         PIC S9(03)V99.
017700        05 WT-PRE-FEC-CREACION         PIC 9(08).
017800        05 WT-PRE-FEC-VENCIMIENTO      PIC 9(08).
017900        05 WT-PRE-ESTADO                PIC X(10).
018000        05 WT-PRE-SALDO-MORATORIO       PIC S9(11)V99.
018100        05 WT-PRE-TOTAL-CON-INTERES     PIC S9(11)V99.
018200        05 WT-PRE-DEUDA-RESTANTE        PIC S9(11)V99.
018300 01  WS-PRE-CONTROL.
018400     03 WS-PRE-ULTIMO-CARGADO          PIC S9(09) COMP VALUE 0.
018500     03 WS-PRE-HUBO-CAMBIO             PIC X VALUE 'S'.
018600        88 88-PRE-HUBO-CAMBIO-SI                  VALUE 'S'.
018700        88 88-PRE-HUBO-CAMBIO-NO                  VALUE 'N'.
018800     03 WS-PRE-IDX-LECTURA             PIC S9(09) COMP VALUE 1.
018850     03 WS-PRE-IDX-CONTEO              PIC S9(09) COMP VALUE 1.
018900
019000 01  WS-VT-PRE                         PIC X(73).
019100
019200*-----------------------------------------------------------*
019300* TABLA DE PAGOS, CARGADA EN EL ORDEN NATURAL DEL MAESTRO    *
019400* (ASCENDENTE POR PRESTAMO Y POR PAGO).  SE UBICA POR        *
019500* PRESTAMO CON SEARCH ALL AL IMPRIMIR EL DETALLE DE PAGOS.   *
019600*-----------------------------------------------------------*
019700 01  WT-PAG-TABLA.
019800     03 WT-PAG-ELEM OCCURS 50001 TIMES
019900              ASCENDING KEY IS WT-PAG-PRESTAMO-ID
020000              INDEXED BY IDX-PAG.
020100        05 WT-PAG-PRESTAMO-ID          PIC 9(06).
020200        05 WT-PAG-ID                   PIC 9(06).
020300        05 WT-PAG-MONTO                 PIC S9(11)V99.
020400        05 WT-PAG-FECHA                 PIC 9(08).
020500 01  WS-PAG-CONTROL.
020600     03 WS-PAG-ULTIMO-CARGADO           PIC S9(09) COMP VALUE 0.
020700
020800 77  WS-PAG-ID-VIEJO-ED                PIC 9(06) VALUE 999999.
020900
021000*------------------------------------
021100* DEFINICION DEL MAESTRO DE CLIENTES
021200*------------------------------------
021300 COPY WCLIENTE.
021400
021500*------------------------------------
021600* DEFINICION DEL MAESTRO DE CUENTAS
021700*------------------------------------
021800 COPY WCUENTA.
021900
022000*------------------------------------
022100* DEFINICION DEL MAESTRO DE PRESTAMOS
022200*------------------------------------
022300 COPY WPRESTAMO.
022400
022500*------------------------------------
022600* DEFINICION DEL MAESTRO DE PAGOS
022700*------------------------------------
022800 COPY WPAGO.
022900
023000*------------------------------------
023100* DEFINICION DE LINEA DE IMPRESION
023200*------------------------------------
023300 COPY WLINREP.
023400
023500*---------------------------------------------------
023600* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
023700*---------------------------------------------------
023800 COPY WCANCELA.
023900
024000 PROCEDURE DIVISION.
024100*------------------
024200
024300 00000-CUERPO-PRINCIPAL.
024400*-----------------------
024500
024600     PERFORM 10000-INICIO THRU FIN-10000.
024700
024800     PERFORM 20000-PROCESO THRU FIN-20000
024900       UNTIL 88-FS-CLIENTES-EOF.
025000
025100     PERFORM 30000-FINALIZO THRU FIN-30000.
025200
025300     STOP RUN.
025400
025500 10000-INICIO.
025600*-------------
025700
025800     INITIALIZE WCANCELA.
025900     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
026000
026100     ACCEPT WS-FECHA-PROCESO-R FROM DATE YYYYMMDD.
026200
026300     PERFORM 10100-ABRO-ARCHIVOS        THRU FIN-10100.
026400     PERFORM 10200-CARGO-TABLA-PRESTAMOS THRU FIN-10200.
026500     PERFORM 10210-ORDENO-TABLA-PRE     THRU FIN-10210
026600       UNTIL 88-PRE-HUBO-CAMBIO-NO.
026700
026800     PERFORM 11000-READ-CLIENTES        THRU FIN-11000.
026900     PERFORM 11100-READ-CUENTAS         THRU FIN-11100.
027000
027100 FIN-10000.
027200     EXIT.
027300
027400 10100-ABRO-ARCHIVOS.
027500*--------------------
027600
027700     OPEN INPUT CLIENTES.
027800     OPEN INPUT CUENTAS.
027900     OPEN INPUT PRESTAMOS.
028000     OPEN INPUT PAGOS.
028100     OPEN OUTPUT LISTADO.
028200
028300     IF NOT 88-FS-CLIENTES-OK
028400        MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
028500        MOVE 'CLIENTES'            TO WCANCELA-RECURSO
028600        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION
028700        MOVE FS-CLIENTES           TO WCANCELA-CODRET
028800        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
028900        PERFORM 99999-CANCELO THRU FIN-99999
029000     END-IF.
029100
029200 FIN-10100.
029300     EXIT.
029400
029500*-----------------------------------------------------------*
029600* CARGA DE PRESTAMOS, APAREADOS CONTRA PAGOS PARA ACUMULAR   *
029700* LO PAGADO Y DEJAR LISTA LA DEUDA RESTANTE DE CADA UNO.     *
029800* A LA VEZ SE VA CARGANDO LA TABLA DE PAGOS WT-PAG-TABLA.    *
029900*-----------------------------------------------------------*
030000 10200-CARGO-TABLA-PRESTAMOS.
030100*----------------------------
030200
030300     PERFORM 10201-LEO-UN-PAGO-VIEJO THRU FIN-10201.
030400
030500     PERFORM 10202-CARGO-UN-PRESTAMO THRU FIN-10202
030600       UNTIL 88-FS-PRESTAMOS-EOF.
030700
030800 FIN-10200.
030900     EXIT.
031000
031100 10201-LEO-UN-PAGO-VIEJO.
031200*------------------------
031300
031400     INITIALIZE REG-PAGOS.
031500
031600     READ PAGOS INTO REG-PAGOS.
031700
031800     EVALUATE TRUE
031900         WHEN 88-FS-PAGOS-OK
032000              ADD 1 TO WS-LEIDOS-PAGOS
032100              ADD 1 TO WS-PAG-ULTIMO-CARGADO
032200              MOVE PAG-PRESTAMO-ID TO
032300                   WT-PAG-PRESTAMO-ID (WS-PAG-ULTIMO-CARGADO)
032400              MOVE PAG-ID           TO
032500                   WT-PAG-ID         (WS-PAG-ULTIMO-CARGADO)
032600              MOVE PAG-MONTO         TO
032700                   WT-PAG-MONTO       (WS-PAG-ULTIMO-CARGADO)
032800              MOVE PAG-FECHA          TO
032900                   WT-PAG-FECHA        (WS-PAG-ULTIMO-CARGADO)
033000              MOVE PAG-PRESTAMO-ID  TO WS-PAG-ID-VIEJO-ED
033100
033200         WHEN 88-FS-PAGOS-EOF
033300              MOVE 999999 TO WS-PAG-ID-VIEJO-ED
033400
033500         WHEN OTHER
033600              MOVE '10201-LEO-PAGO'     TO WCANCELA-PARRAFO
033700              MOVE 'PAGOS'              TO WCANCELA-RECURSO
033800              MOVE 'READ'               TO WCANCELA-OPERACION
033900              MOVE FS-PAGOS             TO WCANCELA-CODRET
034000              MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE
034100              PERFORM 99999-CANCELO THRU FIN-99999
034200     END-EVALUATE.
034300
034400 FIN-10201.
034500     EXIT.
034600
034700 10202-CARGO-UN-PRESTAMO.
034800*------------------------
034900
035000     INITIALIZE REG-PRESTAMOS.
035100
035200     READ PRESTAMOS INTO REG-PRESTAMOS
035300       AT END SET 88-FS-PRESTAMOS-EOF TO TRUE
035400     END-READ.
035500
035600     IF 88-FS-PRESTAMOS-EOF
035700        GO TO FIN-10202
035800     END-IF.
035900
036000     IF NOT 88-FS-PRESTAMOS-OK
036100        MOVE '10202-LEO-PRESTAMO' TO WCANCELA-PARRAFO
036200        MOVE 'PRESTAMO'           TO WCANCELA-RECURSO
036300        MOVE 'READ'               TO WCANCELA-OPERACION
036400        MOVE FS-PRESTAMOS         TO WCANCELA-CODRET
036500        MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE
036600        PERFORM 99999-CANCELO THRU FIN-99999
036700     END-IF.
036800
036900     ADD 1 TO WS-LEIDOS-PRESTAMOS.
037000     ADD 1 TO WS-PRE-ULTIMO-CARGADO.
037100
037200     MOVE PRE-ID               TO
037300          WT-PRE-ID             (WS-PRE-ULTIMO-CARGADO).
037400     MOVE PRE-CLIENTE-ID       TO
037500          WT-PRE-CLIENTE-ID     (WS-PRE-ULTIMO-CARGADO).
037600     MOVE PRE-MONTO            TO
037700          WT-PRE-MONTO          (WS-PRE-ULTIMO-CARGADO).
037800     MOVE PRE-INTERES          TO
037900          WT-PRE-INTERES        (WS-PRE-ULTIMO-CARGADO).
038000     MOVE PRE-INTERES-MORATORIO TO
038100          WT-PRE-INTERES-MORA   (WS-PRE-ULTIMO-CARGADO).
038200     MOVE PRE-FECHA-CREACION    TO
038300          WT-PRE-FEC-CREACION   (WS-PRE-ULTIMO-CARGADO).
038400     MOVE PRE-FECHA-VENCIMIENTO TO
038500          WT-PRE-FEC-VENCIMIENTO (WS-PRE-ULTIMO-CARGADO).
038600     MOVE PRE-ESTADO            TO
038700          WT-PRE-ESTADO          (WS-PRE-ULTIMO-CARGADO).
038800     MOVE PRE-SALDO-MORATORIO   TO
038900          WT-PRE-SALDO-MORATORIO (WS-PRE-ULTIMO-CARGADO).
039000
039100     PERFORM 10203-SUMO-PAGOS-DEL-PRESTAMO THRU FIN-10203.
039200
039300 FIN-10202.
039400     EXIT.
039500
039600 10203-SUMO-PAGOS-DEL-PRESTAMO.
039700*------------------------------
039800
039900     MOVE 0 TO WT-PRE-DEUDA-RESTANTE (WS-PRE-ULTIMO-CARGADO).
040000
040100     COMPUTE WT-PRE-TOTAL-CON-INTERES (WS-PRE-ULTIMO-CARGADO)
040200             ROUNDED =
040300             PRE-MONTO + (PRE-MONTO * PRE-INTERES / 100).
040400
040500     PERFORM 10204-SUMO-UN-PAGO-VIEJO THRU FIN-10204
040600       UNTIL WS-PAG-ID-VIEJO-ED NOT = PRE-ID.
040700
040800     COMPUTE WT-PRE-DEUDA-RESTANTE (WS-PRE-ULTIMO-CARGADO) =
040900             WT-PRE-TOTAL-CON-INTERES (WS-PRE-ULTIMO-CARGADO)
041000           - WT-PRE-DEUDA-RESTANTE (WS-PRE-ULTIMO-CARGADO).
041100
041200 FIN-10203.
041300     EXIT.
041400
041500 10204-SUMO-UN-PAGO-VIEJO.
041600*-------------------------
041700
041800     ADD PAG-MONTO TO
041900         WT-PRE-DEUDA-RESTANTE (WS-PRE-ULTIMO-CARGADO).
042000
042100     PERFORM 10201-LEO-UN-PAGO-VIEJO THRU FIN-10201.
042200
042300 FIN-10204.
042400     EXIT.
042500
042600 10210-ORDENO-TABLA-PRE.
042700*-----------------------
042800
042900     SET 88-PRE-HUBO-CAMBIO-NO TO TRUE.
043000
043100     PERFORM 10211-COMPARO-PRE
043200       VARYING IDX-PRE FROM 1 BY 1
043300       UNTIL IDX-PRE > WS-PRE-ULTIMO-CARGADO.
043400
043500 FIN-10210.
043600     EXIT.
043700
043800 10211-COMPARO-PRE.
043900*------------------
044000
044100     IF WT-PRE-CLIENTE-ID (IDX-PRE) >
044200                   WT-PRE-CLIENTE-ID (IDX-PRE + 1)
044300        PERFORM 10212-INTERCAMBIO-PRE THRU FIN-10212
044400     ELSE
044500        IF WT-PRE-CLIENTE-ID (IDX-PRE) =
044600                   WT-PRE-CLIENTE-ID (IDX-PRE + 1)
044700        AND WT-PRE-ID (IDX-PRE) > WT-PRE-ID (IDX-PRE + 1)
044800           PERFORM 10212-INTERCAMBIO-PRE THRU FIN-10212
044900        END-IF
045000     END-IF.
045100
045200 FIN-10211.
045300     EXIT.
045400
045500 10212-INTERCAMBIO-PRE.
045600*----------------------
045700
045800     MOVE WT-PRE-ELEM (IDX-PRE + 1) TO WS-VT-PRE.
045900     MOVE WT-PRE-ELEM (IDX-PRE)     TO
046000                               WT-PRE-ELEM (IDX-PRE + 1).
046100     MOVE WS-VT-PRE                  TO WT-PRE-ELEM (IDX-PRE).
046200     SET 88-PRE-HUBO-CAMBIO-SI TO TRUE.
046300
046400 FIN-10212.
046500     EXIT.
046600
046700 11000-READ-CLIENTES.
046800*--------------------
046900
047000     INITIALIZE REG-CLIENTES.
047100
047200     READ CLIENTES INTO REG-CLIENTES
047300       AT END SET 88-FS-CLIENTES-EOF TO TRUE
047400     END-READ.
047500
047600     IF 88-FS-CLIENTES-OK
047700        ADD 1 TO WS-LEIDOS-CLIENTES
047800     END-IF.
047900
048000 FIN-11000.
048100     EXIT.
048200
048300 11100-READ-CUENTAS.
048400*-------------------
048500
048600     INITIALIZE REG-CUENTAS.
048700
048800     READ CUENTAS INTO REG-CUENTAS
048900       AT END SET 88-FS-CUENTAS-EOF TO TRUE
049000     END-READ.
049100
049200     IF 88-FS-CUENTAS-EOF
049300        MOVE 999999 TO WS-CTA-CTE-CLIENTE-ID-ED
049400     ELSE
049500        IF 88-FS-CUENTAS-OK
049600           MOVE CTA-CLIENTE-ID TO WS-CTA-CTE-CLIENTE-ID-ED
049700        ELSE
049800           MOVE '11100-READ-CUENTAS' TO WCANCELA-PARRAFO
049900           MOVE 'CUENTAS'            TO WCANCELA-RECURSO
050000           MOVE 'READ'               TO WCANCELA-OPERACION
050100           MOVE FS-CUENTAS           TO WCANCELA-CODRET
050200           MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE
050300           PERFORM 99999-CANCELO THRU FIN-99999
050400        END-IF
050500     END-IF.
050600
050700 FIN-11100.
050800     EXIT.
050900
051000 20000-PROCESO.
051100*--------------
051200
051300     MOVE 0 TO WS-CLI-CANT-CUENTAS.
051400     MOVE 0 TO WS-CLI-CANT-PRESTAMOS.
051500     MOVE 0 TO WS-CLI-TOTAL-CON-INTERES.
051600     MOVE 0 TO WS-CLI-TOTAL-PAGADO.
051650
051660     PERFORM 20010-CUENTO-CLIENTE THRU FIN-20010.
051700
051800     PERFORM 21100-IMPRIMO-CABECERA THRU FIN-21100.
051900
052000     IF CLI-ID = WS-CTA-CTE-CLIENTE-ID-ED
052100        PERFORM 21200-IMPRIMO-CUENTA THRU FIN-21200
052200        PERFORM 11100-READ-CUENTAS  THRU FIN-11100
052300     END-IF.
052400
052500     PERFORM 21300-IMPRIMO-PRESTAMOS THRU FIN-21300
052600       UNTIL WS-PRE-IDX-LECTURA > WS-PRE-ULTIMO-CARGADO
052700          OR WT-PRE-CLIENTE-ID (WS-PRE-IDX-LECTURA)
052800                 NOT = CLI-ID.
052900
053000     PERFORM 21500-IMPRIMO-TOTAL-RESTANTE THRU FIN-21500.
053100
053200     ADD 1 TO WS-GRAL-CANT-CLIENTES.
053300
053400     PERFORM 11000-READ-CLIENTES THRU FIN-11000.
053500
053600 FIN-20000.
053700     EXIT.
053710
053720*-------------------------------------------------------------*
053730* 20010-CUENTO-CLIENTE : ANTICIPA CUANTAS CUENTAS Y PRESTAMOS *
053740* TIENE EL CLIENTE ANTES DE IMPRIMIR LA CABECERA, PARA QUE EL *
053750* ENCABEZADO PUEDA MOSTRAR AMBOS TOTALES COMO PIDE EL LISTADO.*
053760* NO AVANZA WS-PRE-IDX-LECTURA (USA UN INDICE PROPIO), PORQUE *
053770* ESE INDICE LO SIGUE NECESITANDO 21300-IMPRIMO-PRESTAMOS.    *
053780*-------------------------------------------------------------*
053790 20010-CUENTO-CLIENTE.
053795
053800     IF CLI-ID = WS-CTA-CTE-CLIENTE-ID-ED
053805        MOVE 1 TO WS-CLI-CANT-CUENTAS
053810     END-IF.
053815
053820     MOVE WS-PRE-IDX-LECTURA TO WS-PRE-IDX-CONTEO.
053825     PERFORM 20020-CUENTO-UN-PRESTAMO THRU FIN-20020
053830       UNTIL WS-PRE-IDX-CONTEO > WS-PRE-ULTIMO-CARGADO
053835          OR WT-PRE-CLIENTE-ID (WS-PRE-IDX-CONTEO) NOT = CLI-ID.
053840
053845 FIN-20010.
053850     EXIT.
053855
053860 20020-CUENTO-UN-PRESTAMO.
053865
053870     ADD 1 TO WS-CLI-CANT-PRESTAMOS.
053875     ADD 1 TO WS-PRE-IDX-CONTEO.
053880
053885 FIN-20020.
053890     EXIT.
053895
053900 21100-IMPRIMO-CABECERA.
054000*-----------------------
054100
054200     ADD 1 TO WS-HOJA.
054300     MOVE SPACES              TO WLINEA.
054400     MOVE 'PREREPCLI'         TO P1.
054500     MOVE 'CARTERA CLIENTE'   TO P15.
054600     MOVE WS-HOJA             TO WS-HOJA-ED.
054700     MOVE WS-HOJA-ED          TO P127.
054800     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
054900
055000     MOVE SPACES              TO WLINEA.
055100     MOVE CLI-ID              TO WS-CLI-ID-IMP-ED.
055200     MOVE WS-CLI-ID-IMP-R     TO P1.
055300     MOVE CLI-NOMBRE          TO P15.
055400     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
055500
055600     MOVE SPACES              TO WLINEA.
055700     MOVE CLI-CORREO          TO P1.
055800     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
055810
055820     MOVE SPACES              TO WLINEA.
055830     MOVE 'CUENTAS'           TO P1.
055840     MOVE WS-CLI-CANT-CUENTAS TO WS-CANT-ED.
055850     MOVE WS-CANT-ED          TO P29.
055860     MOVE 'PRESTAMOS'         TO P43.
055870     MOVE WS-CLI-CANT-PRESTAMOS TO WS-CANT-ED.
055880     MOVE WS-CANT-ED          TO P57.
055890     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
055900
056000 FIN-21100.
056100     EXIT.
056200
056300 21200-IMPRIMO-CUENTA.
056400*---------------------
056500
056700     ADD 1 TO WS-GRAL-CANT-CUENTAS.
056800
056900     MOVE SPACES              TO WLINEA.
057000     MOVE 'CUENTA'            TO P1.
057100     MOVE CTA-NUMERO          TO P15.
057200     MOVE CTA-SALDO           TO WS-MONTO-ED.
057300     MOVE WS-MONTO-ED         TO P29.
057400     MOVE CTA-CLIENTE-ID      TO WS-CLI-ID-IMP-ED.
057500     MOVE WS-CLI-ID-IMP-R     TO P43.
057600
057700     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
057800
057900 FIN-21200.
058000     EXIT.
058100
058200 21300-IMPRIMO-PRESTAMOS.
058300*------------------------
058400
058600     ADD 1 TO WS-GRAL-CANT-PRESTAMOS.
058700
058800     ADD WT-PRE-TOTAL-CON-INTERES (WS-PRE-IDX-LECTURA)
058900       TO WS-CLI-TOTAL-CON-INTERES.
059000
059100     ADD 1 TO WS-LINEA.
059200     IF WS-LINEA > WS-LINEAS-MAX
059300        PERFORM 21110-IMPRIMO-TITULOS-PRE THRU FIN-21110
059400     END-IF.
059500
059600     MOVE SPACES                TO WLINEA.
059700     MOVE WT-PRE-MONTO (WS-PRE-IDX-LECTURA)    TO WS-MONTO-ED.
059800     MOVE WS-MONTO-ED                           TO P1.
059900     MOVE WT-PRE-INTERES (WS-PRE-IDX-LECTURA)   TO WS-PORC-ED.
060000     MOVE WS-PORC-ED                            TO P15.
060100     MOVE WT-PRE-INTERES-MORA (WS-PRE-IDX-LECTURA)
060200                                                 TO WS-PORC-ED.
060300     MOVE WS-PORC-ED                            TO P29.
060400     MOVE WT-PRE-FEC-CREACION (WS-PRE-IDX-LECTURA)
060500                                                 TO WS-FECHA-ED.
060600     MOVE WS-FECHA-ED                            TO P43.
060700     MOVE WT-PRE-FEC-VENCIMIENTO (WS-PRE-IDX-LECTURA)
060800                                                 TO WS-FECHA-ED.
060900     MOVE WS-FECHA-ED                            TO P57.
061000     MOVE WT-PRE-ESTADO (WS-PRE-IDX-LECTURA)      TO P71.
061100     MOVE WT-PRE-DEUDA-RESTANTE (WS-PRE-IDX-LECTURA)
061200                                                 TO WS-MONTO-ED.
061300     MOVE WS-MONTO-ED                            TO P85.
061400     MOVE WT-PRE-SALDO-MORATORIO (WS-PRE-IDX-LECTURA)
061500                                                 TO WS-MONTO-ED.
061600     MOVE WS-MONTO-ED                            TO P99.
061700
061800     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
061900
062000     PERFORM 21400-IMPRIMO-PAGOS THRU FIN-21400.
062100
062200     ADD 1 TO WS-PRE-IDX-LECTURA.
062300
062400 FIN-21300.
062500     EXIT.
062600
062700 21110-IMPRIMO-TITULOS-PRE.
062800*--------------------------
062900
063000     MOVE SPACES              TO WLINEA.
063100     MOVE 'MONTO'             TO P1.
063200     MOVE 'INTERES'           TO P15.
063300     MOVE 'MORA %'            TO P29.
063400     MOVE 'CREACION'          TO P43.
063500     MOVE 'VENCIMIENTO'       TO P57.
063600     MOVE 'ESTADO'            TO P71.
063700     MOVE 'DEUDA RESTANTE'    TO P85.
063800     MOVE 'SALDO MORATORIO'   TO P99.
063900     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
064000
064100     MOVE 4 TO WS-LINEA.
064200
064300 FIN-21110.
064400     EXIT.
064500
064600*-----------------------------------------------------------*
064700* LOCALIZA LOS PAGOS DEL PRESTAMO ACTUAL EN LA TABLA WT-PAG  *
064800* CON SEARCH ALL Y LOS IMPRIME, RETROCEDIENDO PRIMERO HASTA  *
064900* EL COMIENZO DE LA CORRIDA DE PAGOS DE ESE PRESTAMO.        *
065000*-----------------------------------------------------------*
065100 21400-IMPRIMO-PAGOS.
065200*--------------------
065300
065400     IF WS-PAG-ULTIMO-CARGADO = 0
065500        GO TO FIN-21400
065600     END-IF.
065700
065800     SET IDX-PAG TO 1.
065900
066000     SEARCH ALL WT-PAG-ELEM
066100       AT END GO TO FIN-21400
066200       WHEN WT-PAG-PRESTAMO-ID (IDX-PAG) =
066300                  WT-PRE-ID (WS-PRE-IDX-LECTURA)
066400            CONTINUE
066500     END-SEARCH.
066600
066700     PERFORM 21410-RETROCEDO-AL-PRIMERO THRU FIN-21410
066800       UNTIL IDX-PAG = 1
066900          OR WT-PAG-PRESTAMO-ID (IDX-PAG - 1)
067000                 NOT = WT-PRE-ID (WS-PRE-IDX-LECTURA).
067100
067200     PERFORM 21420-IMPRIMO-UN-PAGO THRU FIN-21420
067300       UNTIL IDX-PAG > WS-PAG-ULTIMO-CARGADO
067400          OR WT-PAG-PRESTAMO-ID (IDX-PAG)
067500                 NOT = WT-PRE-ID (WS-PRE-IDX-LECTURA).
067600
067700 FIN-21400.
067800     EXIT.
067900
068000 21410-RETROCEDO-AL-PRIMERO.
068100*---------------------------
068200
068300     SET IDX-PAG DOWN BY 1.
068400
068500 FIN-21410.
068600     EXIT.
068700
068800 21420-IMPRIMO-UN-PAGO.
068900*----------------------
069000
069100     ADD 1 TO WS-LINEA.
069200     IF WS-LINEA > WS-LINEAS-MAX
069300        PERFORM 21110-IMPRIMO-TITULOS-PRE THRU FIN-21110
069400     END-IF.
069500
069600     ADD WT-PAG-MONTO (IDX-PAG) TO WS-CLI-TOTAL-PAGADO.
069700     ADD 1 TO WS-GRAL-CANT-PAGOS.
069800
069900     MOVE SPACES                TO WLINEA.
070000     MOVE '   PAGO'             TO P1.
070100     MOVE WT-PAG-MONTO (IDX-PAG) TO WS-MONTO-ED.
070200     MOVE WS-MONTO-ED            TO P15.
070300     MOVE WT-PAG-FECHA (IDX-PAG) TO WS-FECHA-ED.
070400     MOVE WS-FECHA-ED            TO P29.
070500     MOVE WT-PAG-PRESTAMO-ID (IDX-PAG) TO WS-PRE-ID-IMP-ED.
070600     MOVE WS-PRE-ID-IMP-R        TO P43.
070700
070800     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
070900
071000     SET IDX-PAG UP BY 1.
071100
071200 FIN-21420.
071300     EXIT.
071400
071500 21500-IMPRIMO-TOTAL-RESTANTE.
071600*-----------------------------
071700
071800     COMPUTE WS-CLI-TOTAL-RESTANTE =
071900             WS-CLI-TOTAL-CON-INTERES - WS-CLI-TOTAL-PAGADO.
072000
072100     ADD WS-CLI-TOTAL-RESTANTE TO WS-GRAL-TOTAL-RESTANTE.
072200
072300     MOVE SPACES               TO WLINEA.
072400     MOVE 'TOTAL RESTANTE'     TO P1.
072500     MOVE WS-CLI-TOTAL-RESTANTE TO WS-MONTO-ED.
072600     MOVE WS-MONTO-ED           TO P29.
072700
072800     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
072950
073000 FIN-21500.
073100     EXIT.
073200
073300 21600-WRITE-LISTADO.
073400*--------------------
073500
073600     MOVE WLINEA TO REG-LISTADO-FD.
073700     WRITE REG-LISTADO-FD.
073800
073900     IF NOT 88-FS-LISTADO-OK
074000        MOVE '21600-WRITE-LISTADO' TO WCANCELA-PARRAFO
074100        MOVE 'LISTADO'             TO WCANCELA-RECURSO
074200        MOVE 'WRITE'               TO WCANCELA-OPERACION
074300        MOVE FS-LISTADO            TO WCANCELA-CODRET
074400        MOVE 'ERROR EN WRITE'      TO WCANCELA-MENSAJE
074500        PERFORM 99999-CANCELO THRU FIN-99999
074600     END-IF.
074700
074800 FIN-21600.
074900     EXIT.
075000
075100 30000-FINALIZO.
075200*---------------
075300
075400     PERFORM 30100-IMPRIMO-TOTALES-GENERALES THRU FIN-30100.
075500     PERFORM 30200-CIERRO-ARCHIVOS           THRU FIN-30200.
075600
075700 FIN-30000.
075800     EXIT.
075900
076000 30100-IMPRIMO-TOTALES-GENERALES.
076100*--------------------------------
076200
076300     MOVE SPACES TO WLINEA.
076400     MOVE 'CLIENTES LISTADOS :' TO P1.
076500     MOVE WS-GRAL-CANT-CLIENTES TO WS-CANT-ED.
076600     MOVE WS-CANT-ED            TO P29.
076700     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
076800
076900     MOVE SPACES TO WLINEA.
077000     MOVE 'CUENTAS LISTADAS  :' TO P1.
077100     MOVE WS-GRAL-CANT-CUENTAS  TO WS-CANT-ED.
077200     MOVE WS-CANT-ED            TO P29.
077300     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
077400
077500     MOVE SPACES TO WLINEA.
077600     MOVE 'PRESTAMOS LISTADOS:' TO P1.
077700     MOVE WS-GRAL-CANT-PRESTAMOS TO WS-CANT-ED.
077800     MOVE WS-CANT-ED            TO P29.
077900     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
078000
078100     MOVE SPACES TO WLINEA.
078200     MOVE 'PAGOS LISTADOS     :' TO P1.
078300     MOVE WS-GRAL-CANT-PAGOS    TO WS-CANT-ED.
078400     MOVE WS-CANT-ED            TO P29.
078500     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
078600
078700     MOVE SPACES TO WLINEA.
078800     MOVE 'TOTAL RESTANTE GRAL:' TO P1.
078900     MOVE WS-GRAL-TOTAL-RESTANTE TO WS-MONTO-ED.
079000     MOVE WS-MONTO-ED           TO P29.
079100     PERFORM 21600-WRITE-LISTADO THRU FIN-21600.
079200
079300 FIN-30100.
079400     EXIT.
079500
079600 30200-CIERRO-ARCHIVOS.
079700*----------------------
079800
079900     CLOSE CLIENTES CUENTAS PRESTAMOS PAGOS LISTADO.
080000
080100 FIN-30200.
080200     EXIT.
080300
080400 99999-CANCELO.
080500*--------------
080600
080700     CALL 'CANCELA' USING WCANCELA.
080800
080900 FIN-99999.
081000     EXIT.
