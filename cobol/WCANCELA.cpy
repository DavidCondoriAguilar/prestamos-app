000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA DE CANCELACION      *
000300* CANCELA (VER PROGRAMA CANCELA.CBL)                             *
000400*----------------------------------------------------------------*
000500 01  WCANCELA.
000600     05 WCANCELA-PROGRAMA        PIC X(08).
000700     05 WCANCELA-PARRAFO         PIC X(20).
000800     05 WCANCELA-RECURSO         PIC X(08).
000900     05 WCANCELA-OPERACION       PIC X(10).
001000     05 WCANCELA-CODRET          PIC X(02).
001100     05 WCANCELA-MENSAJE         PIC X(40).
001200     05 FILLER                   PIC X(02).
