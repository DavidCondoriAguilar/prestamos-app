000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO MAESTRO DE CUENTAS                            *
000300* LONGITUD DE REGISTRO (40)                                      *
000400* CTA-NUMERO DEBE TENER EXACTAMENTE 10 DIGITOS NUMERICOS         *
000500*----------------------------------------------------------------*
000600 01  REG-CUENTAS.
000700     03 CTA-CLAVE.
000800        05 CTA-ID                PIC 9(06).
000900     03 CTA-NUMERO                PIC X(10).
001000     03 CTA-CLIENTE-ID            PIC 9(06).
001100     03 CTA-SALDO                 PIC S9(13)V99.
001200     03 FILLER                    PIC X(03).
