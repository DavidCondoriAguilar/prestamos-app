000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. PRESTAMOS RAPIDOS SA.
000600 DATE-WRITTEN. 15/03/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA SISTEMAS.
000900*------------------------------------------------------------*
001000* RUTINA GENERAL DE CANCELACION DE PROCESOS BATCH.           *
001100* ES INVOCADA POR CALL DESDE CUALQUIER PROGRAMA DE LA        *
001200* CARTERA DE PRESTAMOS CUANDO UN FILE STATUS DISTINTO DE     *
001300* '00'/'10' IMPIDE CONTINUAR EL PROCESO.                     *
001400*------------------------------------------------------------*
001500* HISTORIA DE MODIFICACIONES                                 *
001600*------------------------------------------------------------*
001700* 15/03/1989  EP   ALTA DEL PROGRAMA.                        *          EP
001800* 02/07/1991  EP   SE AGREGAN CODIGOS DE RETORNO 51/52/57.    *         EP
001900* 21/11/1993  RFG  SE AGREGA CODIGO 61 FILE SHARING.         *         RFG
002000* 09/02/1996  RFG  ORDEN TRABAJO OT-0441. SE ESTANDARIZA EL   *     OT0441
002100*                  FORMATO DEL DISPLAY DE CIERRE.             *
002200* 30/09/1998  MCO  OT-0688 AJUSTE Y2K: WCANCELA-MENSAJE PASA  *     OT0688
002300*                  A 40 POSICIONES, NO SE TOCA FECHA ALGUNA.  *
002400* 14/06/2002  JLT  OT-0915 SE AGREGA CODIGO 91 NO DISPONIBLE. *     OT0915
002500* 2002-11-JLT OT-0952 SE REVISA TRAS PASAJE A CARTERA DE       *    OT0952
002600*                  PRESTAMOS RAPIDOS (ANTES CARTERA TARJETAS).*
002700* 2003-05-20  JLT  OT-0966 SE REORDENA LA RUTINA EN PARRAFOS   *    OT0966
002800*                  NUMERADOS (ANTES UNA UNICA SECTION) Y SE   *
002900*                  REDACTA DE NUEVO EL CUADRO DE DIAGNOSTICO  *
003000*                  QUE EMITE POR CONSOLA, A PEDIDO DE         *
003100*                  OPERACIONES QUE LO ENCONTRABA CONFUSO.     *
003200* 2003-06-03  JLT  OT-0971 LA TABLA DE MENSAJES PASA A         *    OT0971
003300*                  CASTELLANO, IDIOMA DEL RESTO DE LA         *
003400*                  CARTERA, Y SE AGRUPA POR GRAVEDAD.         *
003500*------------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800*--------------------
003900 CONFIGURATION SECTION.
004000*---------------------
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500*-------------
004600 WORKING-STORAGE SECTION.
004700*-----------------------
004800 01  WS-CN-1                      PIC 9        VALUE 1.
004900 01  WS-CN-0                      PIC 9        VALUE 0.
005000 01  WS-CICLO                     PIC X        VALUE ' '.
005100     88 88-CICLO-INICIAL                       VALUE ' '.
005200     88 88-CICLO-CONTINUACION                  VALUE '1'.
005300 01  WS-CICLO-R REDEFINES WS-CICLO PIC 9.
005400 01  WS-CONTADOR-LLAMADAS         PIC S9(05)   COMP VALUE 0.
005500
005600*-----------------------------------------------------------*
005700* AREA DE TRABAJO DEL CODIGO DE RETORNO RECIBIDO, CON VISTA *
005800* ALTERNATIVA NUMERICA PARA LOS DISPLAY DE DIAGNOSTICO      *
005900*-----------------------------------------------------------*
006000 01  WS-CODRET-AREA.
006100     05 WS-CODRET-ALFA            PIC X(02)    VALUE ' '.
006200 01  WS-CODRET-AREA-R REDEFINES WS-CODRET-AREA.
006300     05 WS-CODRET-NUM             PIC 9(02).
006400
006500*-----------------------------------------------------------*
006600* AREA DEL MOTIVO DE CANCELACION, CON GRAVEDAD ASOCIADA     *
006700* PARA EL ENCABEZADO DEL CUADRO DE DIAGNOSTICO              *
006800*-----------------------------------------------------------*
006900 01  WS-MOTIVO-AREA.
007000     05 WS-MOTIVO-TEXTO           PIC X(36)    VALUE ' '.
007100 01  WS-MOTIVO-AREA-R REDEFINES WS-MOTIVO-AREA.
007200     05 WS-MOTIVO-BYTE            PIC X OCCURS 36 TIMES.
007300
007400 01  WS-GRAVEDAD                  PIC X(10)    VALUE ' '.
007500
007600*-------------------------------------------------------------*
007700 LINKAGE SECTION.
007800*-------------------------------------------------------------*
007900* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
008000 COPY WCANCELA.
008100
008200*-------------------------------------------------------------*
008300 PROCEDURE DIVISION USING WCANCELA.
008400*-------------------------------------------------------------*
008500
008600 00000-CUERPO-PRINCIPAL.
008700*----------------------
008800
008900     ADD 1 TO WS-CONTADOR-LLAMADAS.
009000     MOVE WCANCELA-CODRET TO WS-CODRET-ALFA.
009100
009200     PERFORM 10000-BUSCO-MOTIVO THRU FIN-10000.
009300     PERFORM 20000-EMITO-BITACORA THRU FIN-20000.
009400
009500     GOBACK.
009600
009700*-------------------------------------------------------------*
009800* 10000-BUSCO-MOTIVO : TRADUCE EL FILE STATUS RECIBIDO A UN   *
009900* MOTIVO EN CASTELLANO Y A SU GRAVEDAD, PARA QUE OPERACIONES  *
010000* NO TENGA QUE CONSULTAR EL MANUAL DEL COBOL.                 *
010100*-------------------------------------------------------------*
010200 10000-BUSCO-MOTIVO.
010300
010400     EVALUATE WCANCELA-CODRET (1:2)
010500          WHEN '00'
010600               MOVE 'PROCESO OK, SIN NOVEDAD CON EL RECURSO'
010700                                    TO WS-MOTIVO-TEXTO
010800               MOVE 'INFORMATIVO'   TO WS-GRAVEDAD
010900          WHEN '10'
011000               MOVE 'FIN DE ARCHIVO ALCANZADO EN LA LECTURA'
011100                                    TO WS-MOTIVO-TEXTO
011200               MOVE 'INFORMATIVO'   TO WS-GRAVEDAD
011300          WHEN '02'
011400               MOVE 'REGISTRO GRABADO CON CLAVE DUPLICADA'
011500                                    TO WS-MOTIVO-TEXTO
011600               MOVE 'ADVERTENCIA'   TO WS-GRAVEDAD
011700          WHEN '04'
011800               MOVE 'LONGITUD DE REGISTRO NO COINCIDE CON FD'
011900                                    TO WS-MOTIVO-TEXTO
012000               MOVE 'ADVERTENCIA'   TO WS-GRAVEDAD
012100          WHEN '05'
012200               MOVE 'SE ABRIO UN OPTIONAL FILE INEXISTENTE'
012300                                    TO WS-MOTIVO-TEXTO
012400               MOVE 'ADVERTENCIA'   TO WS-GRAVEDAD
012500          WHEN '07'
012600               MOVE 'LA UNIDAD DE SOPORTE NO ADMITE EL PEDIDO'
012700                                    TO WS-MOTIVO-TEXTO
012800               MOVE 'ADVERTENCIA'   TO WS-GRAVEDAD
012900          WHEN '14'
013000               MOVE 'CLAVE FUERA DEL RANGO DEFINIDO PARA EL'
013100                                    TO WS-MOTIVO-TEXTO
013200               MOVE 'GRAVE'         TO WS-GRAVEDAD
013300          WHEN '21'
013400               MOVE 'CLAVE DE ACCESO NO VALIDA O DESORDENADA'
013500                                    TO WS-MOTIVO-TEXTO
013600               MOVE 'GRAVE'         TO WS-GRAVEDAD
013700          WHEN '22'
013800               MOVE 'YA EXISTE UN REGISTRO CON ESA CLAVE'
013900                                    TO WS-MOTIVO-TEXTO
014000               MOVE 'GRAVE'         TO WS-GRAVEDAD
014100          WHEN '23'
014200               MOVE 'NO SE ENCONTRO REGISTRO CON ESA CLAVE'
014300                                    TO WS-MOTIVO-TEXTO
014400               MOVE 'GRAVE'         TO WS-GRAVEDAD
014500          WHEN '30'
014600               MOVE 'ERROR PERMANENTE DE ENTRADA/SALIDA'
014700                                    TO WS-MOTIVO-TEXTO
014800               MOVE 'GRAVE'         TO WS-GRAVEDAD
014900          WHEN '34'
015000               MOVE 'SE INTENTO ESCRIBIR FUERA DEL LIMITE'
015100                                    TO WS-MOTIVO-TEXTO
015200               MOVE 'GRAVE'         TO WS-GRAVEDAD
015300          WHEN '35'
015400               MOVE 'EL ARCHIVO NO EXISTE EN EL SOPORTE'
015500                                    TO WS-MOTIVO-TEXTO
015600               MOVE 'GRAVE'         TO WS-GRAVEDAD
015700          WHEN '37'
015800               MOVE 'EL SOPORTE NO PERMITE LA OPERACION'
015900                                    TO WS-MOTIVO-TEXTO
016000               MOVE 'GRAVE'         TO WS-GRAVEDAD
016100          WHEN '41'
016200               MOVE 'EL ARCHIVO YA SE ENCUENTRA ABIERTO'
016300                                    TO WS-MOTIVO-TEXTO
016400               MOVE 'GRAVE'         TO WS-GRAVEDAD
016500          WHEN '42'
016600               MOVE 'SE OPERA SOBRE UN ARCHIVO NO ABIERTO'
016700                                    TO WS-MOTIVO-TEXTO
016800               MOVE 'GRAVE'         TO WS-GRAVEDAD
016900          WHEN '43'
017000               MOVE 'REWRITE/DELETE SIN READ PREVIO'
017100                                    TO WS-MOTIVO-TEXTO
017200               MOVE 'GRAVE'         TO WS-GRAVEDAD
017300          WHEN '44'
017400               MOVE 'EL REGISTRO EXCEDE EL TAMANIO DEFINIDO'
017500                                    TO WS-MOTIVO-TEXTO
017600               MOVE 'GRAVE'         TO WS-GRAVEDAD
017700          WHEN '46'
017800               MOVE 'READ SECUENCIAL POSTERIOR AL FIN DE FILE'
017900                                    TO WS-MOTIVO-TEXTO
018000               MOVE 'GRAVE'         TO WS-GRAVEDAD
018100          WHEN '47'
018200               MOVE 'OPERACION DE LECTURA NO HABILITADA'
018300                                    TO WS-MOTIVO-TEXTO
018400               MOVE 'GRAVE'         TO WS-GRAVEDAD
018500          WHEN '48'
018600               MOVE 'OPERACION DE ESCRITURA NO HABILITADA'
018700                                    TO WS-MOTIVO-TEXTO
018800               MOVE 'GRAVE'         TO WS-GRAVEDAD
018900          WHEN '49'
019000               MOVE 'OPERACION DE E/S NO HABILITADA'
019100                                    TO WS-MOTIVO-TEXTO
019200               MOVE 'GRAVE'         TO WS-GRAVEDAD
019300          WHEN '51'
019400               MOVE 'REGISTRO BLOQUEADO POR OTRO PROCESO'
019500                                    TO WS-MOTIVO-TEXTO
019600               MOVE 'GRAVE'         TO WS-GRAVEDAD
019700          WHEN '52'
019800               MOVE 'SALTO DE PAGINA SIN LINAGE DEFINIDO'
019900                                    TO WS-MOTIVO-TEXTO
020000               MOVE 'ADVERTENCIA'   TO WS-GRAVEDAD
020100          WHEN '57'
020200               MOVE 'PARAMETRO DE LINAGE INCONSISTENTE'
020300                                    TO WS-MOTIVO-TEXTO
020400               MOVE 'GRAVE'         TO WS-GRAVEDAD
020500          WHEN '61'
020600               MOVE 'EL RECURSO ESTA TOMADO POR OTRO PROCESO'
020700                                    TO WS-MOTIVO-TEXTO
020800               MOVE 'GRAVE'         TO WS-GRAVEDAD
020900          WHEN '91'
021000               MOVE 'EL RECURSO NO ESTA DISPONIBLE EN EL CICLO'
021100                                    TO WS-MOTIVO-TEXTO
021200               MOVE 'GRAVE'         TO WS-GRAVEDAD
021300          WHEN OTHER
021400               MOVE 'MOTIVO NO CATALOGADO, VER MANUAL DE FS'
021500                                    TO WS-MOTIVO-TEXTO
021600               MOVE 'GRAVE'         TO WS-GRAVEDAD
021700     END-EVALUATE.
021800
021900 FIN-10000.
022000     EXIT.
022100
022200*-------------------------------------------------------------*
022300* 20000-EMITO-BITACORA : ARMA EL CUADRO QUE QUEDA EN EL LOG   *
022400* DEL JOB PARA QUE EL OPERADOR DE TURNO IDENTIFIQUE SIN       *
022500* AMBIGUEDAD DONDE Y POR QUE SE DETUVO LA CARTERA.             *
022600*-------------------------------------------------------------*
022700 20000-EMITO-BITACORA.
022800
022900     DISPLAY ' '.
023000     DISPLAY '== BITACORA DE CANCELACION - CARTERA PRESTAMOS =='.
023100     DISPLAY '== GRAVEDAD.......: ' WS-GRAVEDAD.
023200     DISPLAY '== PROGRAMA.......: ' WCANCELA-PROGRAMA.
023300     DISPLAY '== PUNTO DE CORTE.: ' WCANCELA-PARRAFO.
023400     DISPLAY '== ARCHIVO/RECURSO: ' WCANCELA-RECURSO.
023500     DISPLAY '== OPERACION I/O..: ' WCANCELA-OPERACION.
023600     DISPLAY '== FILE STATUS....: ' WCANCELA-CODRET.
023700     DISPLAY '== MOTIVO.........: ' WS-MOTIVO-TEXTO.
023800     DISPLAY '== ACLARACION DEL PROGRAMA: ' WCANCELA-MENSAJE.
023900     DISPLAY '== LLAMADA NRO....: ' WS-CONTADOR-LLAMADAS.
024000     DISPLAY '== SE INTERRUMPE LA CORRIDA. AVISAR A SISTEMAS =='.
024100
024200 FIN-20000.
024300     EXIT.
