000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO MAESTRO DE PRESTAMOS                          *
000300* LONGITUD DE REGISTRO (92)                                      *
000400* PRE-ESTADO  : APROBADO / PENDIENTE / RECHAZADO / PAGADO /      *
000500*               VENCIDO  / EN-MORA                               *
000600* PRE-MORA-APLICADA SE PONE EN 'Y' UNA UNICA VEZ AL APLICAR LA   *
000700* MORA DEL BARRIDO DE VENCIMIENTOS (VER PREVENCE)                *
000800*----------------------------------------------------------------*
000900 01  REG-PRESTAMOS.
001000     03 PRE-CLAVE.
001100        05 PRE-ID                PIC 9(06).
001200     03 PRE-CLIENTE-ID            PIC 9(06).
001300     03 PRE-MONTO                 PIC S9(11)V99.
001400     03 PRE-INTERES               PIC S9(03)V99.
001500     03 PRE-INTERES-MORATORIO     PIC S9(03)V99.
001600     03 PRE-FECHA-CREACION        PIC 9(08).
001700     03 PRE-FEC-CREAC-R REDEFINES PRE-FECHA-CREACION.
001800        05 PRE-FEC-CREAC-AAAA     PIC 9(04).
001900        05 PRE-FEC-CREAC-MM       PIC 9(02).
002000        05 PRE-FEC-CREAC-DD       PIC 9(02).
002100     03 PRE-FECHA-VENCIMIENTO     PIC 9(08).
002200     03 PRE-FEC-VTO-R REDEFINES PRE-FECHA-VENCIMIENTO.
002300        05 PRE-FEC-VTO-AAAA       PIC 9(04).
002400        05 PRE-FEC-VTO-MM         PIC 9(02).
002500        05 PRE-FEC-VTO-DD         PIC 9(02).
002600     03 PRE-ESTADO                PIC X(10).
002700        88 PRE-ESTADO-APROBADO        VALUE 'APROBADO  '.
002800        88 PRE-ESTADO-PENDIENTE       VALUE 'PENDIENTE '.
002900        88 PRE-ESTADO-RECHAZADO       VALUE 'RECHAZADO '.
003000        88 PRE-ESTADO-PAGADO          VALUE 'PAGADO    '.
003100        88 PRE-ESTADO-VENCIDO         VALUE 'VENCIDO   '.
003200        88 PRE-ESTADO-EN-MORA         VALUE 'EN-MORA   '.
003300     03 PRE-DEUDA-RESTANTE        PIC S9(11)V99.
003400     03 PRE-SALDO-MORATORIO       PIC S9(11)V99.
003500     03 PRE-MORA-APLICADA         PIC X(01).
003600        88 PRE-MORA-APLICADA-SI       VALUE 'Y'.
003700        88 PRE-MORA-APLICADA-NO       VALUE 'N'.
003800     03 FILLER                    PIC X(04).
