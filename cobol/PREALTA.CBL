000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   PREALTA.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. PRESTAMOS RAPIDOS SA.
000600 DATE-WRITTEN. 08/05/1990.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA SISTEMAS.
000900*------------------------------------------------------------*
001000* ACTUALIZACION DEL MAESTRO DE PRESTAMOS (PRESTAMOS) A        *
001100* PARTIR DEL ARCHIVO DE NOVEDADES PRENOV, POR APAREO DE       *
001200* CLAVES (PRENOV-PRE-ID x PRE-ID), AMBOS EN ORDEN ASCENDENTE. *
001300*------------------------------------------------------------*
001400* TIPOS DE NOVEDAD:                                          *
001500*   A = ALTA DE PRESTAMO NUEVO                                *
001600*   M = MODIFICACION DE UN PRESTAMO EXISTENTE                 *
001700* EL CLIENTE SE VALIDA CONTRA UNA TABLA DE CLIENTES CARGADA   *
001800* UNA SOLA VEZ EN MEMORIA (EL MAESTRO DE CLIENTES YA VIENE    *
001900* ORDENADO ASCENDENTE POR CLI-ID, SE BUSCA CON SEARCH ALL).   *
002000*------------------------------------------------------------*
002100* HISTORIA DE MODIFICACIONES                                 *
002200*------------------------------------------------------------*
002300* 08/05/1990  EP   ALTA DEL PROGRAMA.                         *         EP
002400* 14/10/1992  EP   SE AGREGA VALIDACION DE CLIENTE CONTRA      *        EP
002500*                  TABLA EN MEMORIA.                          *
002600* 27/02/1994  RFG  SE RECHAZA EL ALTA CON ESTADO RECHAZADO.   *        RFG
002700* 11/08/1997  RFG  OT-0533 INTERES POR DEFECTO CERO CUANDO NO  *    OT0533
002800*                  SE INFORMA EN LA NOVEDAD.                  *
002900* 19/11/1999  MCO  OT-0712 AJUSTE Y2K DE WS-FECHA-PROCESO.     *    OT0712
003000* 05/04/2001  MCO  OT-0830 SE VALIDA FECHA DE CREACION CONTRA  *    OT0830
003100*                  LA FECHA DE PROCESO.                       *
003200* 2003-07-JLT OT-0961 PASAJE A CARTERA DE PRESTAMOS RAPIDOS.   *    OT0961
003300*------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600*--------------------
003700 CONFIGURATION SECTION.
003800*---------------------
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300*--------------------
004400 FILE-CONTROL.
004500*------------
004600     SELECT PRENOV             ASSIGN TO PRENOVE
004700                                ORGANIZATION IS LINE SEQUENTIAL
004800                                FILE STATUS  IS FS-PRENOV.
004900
005000     SELECT PRESTAMOS          ASSIGN TO PRESVIEJ
005100                                ORGANIZATION IS LINE SEQUENTIAL
005200                                FILE STATUS  IS FS-PRESTAMOS.
005300
005400     SELECT PRESTAMOS-NEW      ASSIGN TO PRESNUEV
005500                                ORGANIZATION IS LINE SEQUENTIAL
005600                                FILE STATUS  IS FS-PRESTAMOS-NEW.
005700
005800     SELECT CLIENTES           ASSIGN TO CLIEMVIE
005900                                ORGANIZATION IS LINE SEQUENTIAL
006000                                FILE STATUS  IS FS-CLIENTES.
006100
006200     SELECT LISTADO            ASSIGN TO PRELISTA
006300                                ORGANIZATION IS LINE SEQUENTIAL
006400                                FILE STATUS  IS FS-LISTADO.
006500
006600 DATA DIVISION.
006700*-------------
006800 FILE SECTION.
006900*------------
007000
007100 FD  PRENOV
007200     RECORDING MODE IS F.
007300 01  REG-PRENOV-FD                 PIC X(69).
007400
007500 FD  PRESTAMOS
007600     RECORDING MODE IS F.
007700 01  REG-PRESTAMOS-FD              PIC X(92).
007800
007900 FD  PRESTAMOS-NEW
008000     RECORDING MODE IS F.
008100 01  REG-PRESTAMOS-NEW-FD          PIC X(92).
008200
008300 FD  CLIENTES
008400     RECORDING MODE IS F.
008500 01  REG-CLIENTES-FD               PIC X(100).
008600
008700 FD  LISTADO
008800     RECORDING MODE IS F.
008900 01  REG-LISTADO-FD                PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200*-----------------------
009300 77  CTE-PROGRAMA                  PIC X(08) VALUE 'PREALTA'.
009400
009500 77  FS-PRENOV                     PIC X(02) VALUE ' '.
009600     88 88-FS-PRENOV-OK                      VALUE '00'.
009700     88 88-FS-PRENOV-EOF                     VALUE '10'.
009800
009900 77  FS-PRESTAMOS                  PIC X(02) VALUE ' '.
010000     88 88-FS-PRESTAMOS-OK                   VALUE '00'.
010100     88 88-FS-PRESTAMOS-EOF                  VALUE '10'.
010200
010300 77  FS-PRESTAMOS-NEW               PIC X(02) VALUE ' '.
010400     88 88-FS-PRESTAMOS-NEW-OK                VALUE '00'.
010500
010600 77  FS-CLIENTES                   PIC X(02) VALUE ' '.
010700     88 88-FS-CLIENTES-OK                    VALUE '00'.
010800     88 88-FS-CLIENTES-EOF                   VALUE '10'.
010900
011000 77  FS-LISTADO                    PIC X(02) VALUE ' '.
011100     88 88-FS-LISTADO-OK                     VALUE '00'.
011200
011300 77  WS-LEIDOS-PRENOV               PIC S9(09) COMP VALUE 0.
011400 77  WS-LEIDOS-PRESTAMOS            PIC S9(09) COMP VALUE 0.
011500 77  WS-GRABADOS-PRESTAMOS          PIC S9(09) COMP VALUE 0.
011600 77  WS-CANT-ALTAS                  PIC S9(09) COMP VALUE 0.
011700 77  WS-CANT-MODIFICACIONES         PIC S9(09) COMP VALUE 0.
011800 77  WS-CANT-ERRONEOS                PIC S9(09) COMP VALUE 0.
011900 77  WS-CANT-ED                     PIC ZZZ.ZZZ.ZZ9.
012000
012100 77  WS-MJE-ERROR                   PIC X(60) VALUE ' '.
012200
012300 77  WS-PRE-ID-NOV-ED               PIC 9(06).
012400 01  WS-PRE-ID-NOV-R REDEFINES WS-PRE-ID-NOV-ED PIC ZZZZZ9.
012500
012600 77  WS-PRE-ID-MAE-ED               PIC 9(06) VALUE 999999.
012700 01  WS-PRE-ID-MAE-R REDEFINES WS-PRE-ID-MAE-ED PIC ZZZZZ9.
012800
012900 77  WS-NOV-ERROR                   PIC X     VALUE 'N'.
013000     88 88-NOV-ERROR-SI                       VALUE 'S'.
013100     88 88-NOV-ERROR-NO                       VALUE 'N'.
013200
013300 77  WS-ESTADO-MAYUS                PIC X(10) VALUE ' '.
013400
013500 77  WS-HOJA                        PIC S9(05) COMP VALUE 0.
013600 77  WS-HOJA-ED                     PIC ZZ.ZZZ.
013700 77  WS-LINEA                       PIC S9(02) COMP VALUE 80.
013800 77  WS-LINEAS-MAX                  PIC S9(02) COMP VALUE 60.
013900
014000 01  WS-FECHA-PROCESO.
014100     03 WS-FECHA-PROCESO-AAAA       PIC 9(04) VALUE 0.
014200     03 WS-FECHA-PROCESO-MM         PIC 9(02) VALUE 0.
014300     03 WS-FECHA-PROCESO-DD         PIC 9(02) VALUE 0.
014400 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO PIC 9(08).
014500
014600*-----------------------------------------------------------*
014700* TABLA DE CLIENTES VIGENTES, CARGADA UNA SOLA VEZ. EL        *
014800* MAESTRO YA VIENE ORDENADO ASCENDENTE POR CLI-ID, POR LO     *
014900* QUE NO REQUIERE EL BURBUJEO QUE USA CLIMANT CON CORREOS.   *
015000*-----------------------------------------------------------*
015100 01  WT-CLIENTES-TABLA.
015200     03 WT-CLI-ELEM OCCURS 50001 TIMES
015300              ASCENDING KEY IS WT-CLI-ID
015400              INDEXED BY IDX-CLI.
015500        05 WT-CLI-ID              PIC 9(06).
015600 01  WS-CLI-CONTROL.
015700     03 WS-CLI-MAX-OCCURS          PIC S9(09) COMP VALUE 50000.
015800     03 WS-CLI-ULTIMO-CARGADO      PIC S9(09) COMP VALUE 0.
015900
016000*------------------------------------
016100* DEFINICION DEL ARCHIVO DE NOVEDADES
016200*------------------------------------
016300 COPY WPRENOV.
016400
016500*------------------------------------
016600* DEFINICION DEL MAESTRO DE PRESTAMOS
016700*------------------------------------
016800 COPY WPRESTAMO.
016900
017000*------------------------------------
017100* DEFINICION DEL MAESTRO DE CLIENTES
017200*------------------------------------
017300 COPY WCLIENTE.
017400
017500*------------------------------------
017600* DEFINICION DE LINEA DE IMPRESION
017700*------------------------------------
017800 COPY WLINREP.
017900
018000*---------------------------------------------------
018100* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
018200*---------------------------------------------------
018300 COPY WCANCELA.
018400
018500 PROCEDURE DIVISION.
018600*------------------
018700
018800 0000-CUERPO-PRINCIPAL.
018900*----------------------
019000
019100     PERFORM 1000-INICIO THRU FIN-1000.
019200
019300     PERFORM 2000-PROCESO THRU FIN-2000
019400       UNTIL 88-FS-PRENOV-EOF.
019500
019600     PERFORM 3000-FINALIZAR THRU FIN-3000.
019700
019800     STOP RUN.
019900
020000 1000-INICIO.
020100*------------
020200
020300     INITIALIZE WCANCELA.
020400     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
020500
020600     ACCEPT WS-FECHA-PROCESO-R FROM DATE YYYYMMDD.
020700
020800     PERFORM 1100-ABRO-ARCHIVOS   THRU FIN-1100.
020900     PERFORM 1150-CARGO-CLIENTES  THRU FIN-1150.
021000
021100     PERFORM 1300-LEO-PRESTAMO-NOVEDAD THRU FIN-1300.
021200     PERFORM 1200-LEO-PRESTAMO-MAESTRO THRU FIN-1200.
021300
021400 FIN-1000.
021500     EXIT.
021600
021700 1100-ABRO-ARCHIVOS.
021800*-------------------
021900
022000     OPEN INPUT  PRENOV.
022100     OPEN INPUT  PRESTAMOS.
022200     OPEN OUTPUT PRESTAMOS-NEW.
022300     OPEN INPUT  CLIENTES.
022400     OPEN OUTPUT LISTADO.
022500
022600     IF NOT 88-FS-PRENOV-OK
022700        MOVE '1100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
022800        MOVE 'PRENOV'             TO WCANCELA-RECURSO
022900        MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION
023000        MOVE FS-PRENOV            TO WCANCELA-CODRET
023100        MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE
023200        PERFORM 99999-CANCELO THRU FIN-99999
023300     END-IF.
023400
023500 FIN-1100.
023600     EXIT.
023700
023800 1150-CARGO-CLIENTES.
023900*--------------------
024000
024100     PERFORM 1151-LEO-UN-CLIENTE THRU FIN-1151
024200       UNTIL 88-FS-CLIENTES-EOF.
024300
024400     CLOSE CLIENTES.
024500
024600 FIN-1150.
024700     EXIT.
024800
024900 1151-LEO-UN-CLIENTE.
025000*--------------------
025100
025200     INITIALIZE REG-CLIENTES.
025300     READ CLIENTES INTO REG-CLIENTES
025400       AT END SET 88-FS-CLIENTES-EOF TO TRUE
025500     END-READ.
025600
025700     IF 88-FS-CLIENTES-OK
025800        ADD 1 TO WS-CLI-ULTIMO-CARGADO
025900        MOVE CLI-ID TO WT-CLI-ID (WS-CLI-ULTIMO-CARGADO)
026000     END-IF.
026100
026200 FIN-1151.
026300     EXIT.
026400
026500 1200-LEO-PRESTAMO-MAESTRO.
026600*--------------------------
026700
026800     INITIALIZE REG-PRESTAMOS.
026900
027000     READ PRESTAMOS INTO REG-PRESTAMOS.
027100
027200     EVALUATE TRUE
027300         WHEN 88-FS-PRESTAMOS-OK
027400              ADD 1 TO WS-LEIDOS-PRESTAMOS
027500              MOVE PRE-ID TO WS-PRE-ID-MAE-ED
027600
027700         WHEN 88-FS-PRESTAMOS-EOF
027800              MOVE 999999 TO WS-PRE-ID-MAE-ED
027900
028000         WHEN OTHER
028100              MOVE '1200-LEO-PRESTAMO' TO WCANCELA-PARRAFO
028200              MOVE 'PRESTAMO'            TO WCANCELA-RECURSO
028300              MOVE 'READ'                TO WCANCELA-OPERACION
028400              MOVE FS-PRESTAMOS          TO WCANCELA-CODRET
028500              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
028600              PERFORM 99999-CANCELO THRU FIN-99999
028700     END-EVALUATE.
028800
028900 FIN-1200.
029000     EXIT.
029100
029200 1300-LEO-PRESTAMO-NOVEDAD.
029300*--------------------------
029400
029500     INITIALIZE REG-PRENOV.
029600
029700     READ PRENOV INTO REG-PRENOV.
029800
029900     EVALUATE TRUE
030000         WHEN 88-FS-PRENOV-OK
030100              ADD 1 TO WS-LEIDOS-PRENOV
030200              MOVE PRENOV-PRE-ID TO WS-PRE-ID-NOV-ED
030300
030400         WHEN 88-FS-PRENOV-EOF
030500              MOVE 999999 TO WS-PRE-ID-NOV-ED
030600
030700         WHEN OTHER
030800              MOVE '1300-LEO-PRENOV'     TO WCANCELA-PARRAFO
030900              MOVE 'PRENOV'              TO WCANCELA-RECURSO
031000              MOVE 'READ'                TO WCANCELA-OPERACION
031100              MOVE FS-PRENOV             TO WCANCELA-CODRET
031200              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
031300              PERFORM 99999-CANCELO THRU FIN-99999
031400     END-EVALUATE.
031500
031600 FIN-1300.
031700     EXIT.
031800
031900 2000-PROCESO.
032000*-------------
032100
032200     EVALUATE TRUE
032300         WHEN WS-PRE-ID-NOV-ED = WS-PRE-ID-MAE-ED
032400              PERFORM 2100-VALIDO-NOVEDAD THRU FIN-2100
032500              IF 88-NOV-ERROR-NO
032600                 PERFORM 2220-APLICO-MODIFICACION THRU FIN-2220
032700              ELSE
032800                 PERFORM 2240-GRABO-PRESTAMO THRU FIN-2240
032900              END-IF
033000              PERFORM 2400-IMPRIMO-DETALLE THRU FIN-2400
033100              PERFORM 1300-LEO-PRESTAMO-NOVEDAD THRU FIN-1300
033200              PERFORM 1200-LEO-PRESTAMO-MAESTRO THRU FIN-1200
033300
033400         WHEN WS-PRE-ID-NOV-ED < WS-PRE-ID-MAE-ED
033500              PERFORM 2100-VALIDO-NOVEDAD THRU FIN-2100
033600              IF 88-NOV-ERROR-NO
033700                 PERFORM 2230-APLICO-ALTA THRU FIN-2230
033800              END-IF
033900              PERFORM 2400-IMPRIMO-DETALLE THRU FIN-2400
034000              PERFORM 1300-LEO-PRESTAMO-NOVEDAD THRU FIN-1300
034100
034200         WHEN OTHER
034300              PERFORM 2240-GRABO-PRESTAMO THRU FIN-2240
034400              PERFORM 1200-LEO-PRESTAMO-MAESTRO THRU FIN-1200
034500     END-EVALUATE.
034600
034700 FIN-2000.
034800     EXIT.
034900
035000 2100-VALIDO-NOVEDAD.
035100*---------------------
035200
035300     MOVE ' '                TO WS-MJE-ERROR.
035400     SET 88-NOV-ERROR-NO     TO TRUE.
035500
035600     IF NOT PRENOV-TIPO-ALTA AND NOT PRENOV-TIPO-MODIF
035700        SET 88-NOV-ERROR-SI TO TRUE
035800        MOVE 'TIPO DE NOVEDAD INVALIDO (A,M)' TO WS-MJE-ERROR
035900     END-IF.
036000
036100     IF 88-NOV-ERROR-NO AND PRENOV-TIPO-ALTA
036200                        AND WS-PRE-ID-NOV-ED = WS-PRE-ID-MAE-ED
036300        SET 88-NOV-ERROR-SI TO TRUE
036400        MOVE 'ALTA DE PRESTAMO EXISTENTE' TO WS-MJE-ERROR
036500     END-IF.
036600
036700     IF 88-NOV-ERROR-NO AND PRENOV-TIPO-MODIF
036800                    AND WS-PRE-ID-NOV-ED NOT = WS-PRE-ID-MAE-ED
036900        SET 88-NOV-ERROR-SI TO TRUE
037000        MOVE 'MODIFICACION DE PRESTAMO INEXISTENTE'
037100          TO WS-MJE-ERROR
037200     END-IF.
037300
037400     IF 88-NOV-ERROR-NO AND PRENOV-CLIENTE-ID = 0
037500        SET 88-NOV-ERROR-SI TO TRUE
037600        MOVE 'CLIENTE NO INFORMADO' TO WS-MJE-ERROR
037700     END-IF.
037800
037900     IF 88-NOV-ERROR-NO
038000        PERFORM 2110-BUSCO-CLIENTE THRU FIN-2110
038100        IF 88-NOV-ERROR-SI
038200           MOVE 'EL CLIENTE NO EXISTE' TO WS-MJE-ERROR
038300        END-IF
038400     END-IF.
038500
038600     IF 88-NOV-ERROR-NO AND PRENOV-MONTO NOT > 0
038700        SET 88-NOV-ERROR-SI TO TRUE
038800        MOVE 'MONTO DEBE SER MAYOR A CERO' TO WS-MJE-ERROR
038900     END-IF.
039000
039100     IF 88-NOV-ERROR-NO AND PRENOV-INTERES-SI
039200        IF PRENOV-INTERES < 0 OR PRENOV-INTERES > 100
039300           SET 88-NOV-ERROR-SI TO TRUE
039400           MOVE 'INTERES FUERA DE RANGO 0-100' TO WS-MJE-ERROR
039500        END-IF
039600     END-IF.
039700
039800     IF 88-NOV-ERROR-NO
039900        PERFORM 2120-VALIDO-ESTADO THRU FIN-2120
040000     END-IF.
040100
040200     IF 88-NOV-ERROR-NO AND PRENOV-TIPO-ALTA
040300                        AND WS-ESTADO-MAYUS = 'RECHAZADO '
040400        SET 88-NOV-ERROR-SI TO TRUE
040500        MOVE 'NO SE ACEPTA ALTA CON ESTADO RECHAZADO'
040600          TO WS-MJE-ERROR
040700     END-IF.
040800
040900     IF 88-NOV-ERROR-NO AND PRENOV-FEC-CREAC-SI
041000        IF PRENOV-FECHA-CREACION > WS-FECHA-PROCESO-R
041100           SET 88-NOV-ERROR-SI TO TRUE
041200           MOVE 'FECHA DE CREACION POSTERIOR AL PROCESO'
041300             TO WS-MJE-ERROR
041400        END-IF
041500     END-IF.
041600
041700     IF 88-NOV-ERROR-NO AND PRENOV-TIPO-ALTA
041800        IF PRENOV-FECHA-VENCIMIENTO NOT NUMERIC OR
041900           PRENOV-FECHA-VENCIMIENTO = 0
042000           SET 88-NOV-ERROR-SI TO TRUE
042100           MOVE 'FECHA DE VENCIMIENTO NO INFORMADA'
042200             TO WS-MJE-ERROR
042300        END-IF
042400     END-IF.
042500
042600 FIN-2100.
042700     EXIT.
042800
042900 2110-BUSCO-CLIENTE.
043000*-------------------
043100
043200     SET 88-NOV-ERROR-SI TO TRUE.
043300
043400     SEARCH ALL WT-CLI-ELEM
043500         AT END CONTINUE
043600         WHEN WT-CLI-ID (IDX-CLI) = PRENOV-CLIENTE-ID
043700              SET 88-NOV-ERROR-NO TO TRUE
043800     END-SEARCH.
043900
044000 FIN-2110.
044100     EXIT.
044200
044300 2120-VALIDO-ESTADO.
044400*-------------------
044500
044600     MOVE PRENOV-ESTADO TO WS-ESTADO-MAYUS.
044700     INSPECT WS-ESTADO-MAYUS CONVERTING
044800       'abcdefghijklmnopqrstuvwxyz' TO
044900       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045000
045100     EVALUATE WS-ESTADO-MAYUS
045200         WHEN 'APROBADO  ' MOVE 'APROBADO  '  TO WS-ESTADO-MAYUS
045300         WHEN 'PENDIENTE ' MOVE 'PENDIENTE '  TO WS-ESTADO-MAYUS
045400         WHEN 'RECHAZADO ' MOVE 'RECHAZADO '  TO WS-ESTADO-MAYUS
045500         WHEN 'PAGADO    ' MOVE 'PAGADO    '  TO WS-ESTADO-MAYUS
045600         WHEN 'VENCIDO   ' MOVE 'VENCIDO   '  TO WS-ESTADO-MAYUS
045700         WHEN 'EN MORA   ' MOVE 'EN-MORA   '  TO WS-ESTADO-MAYUS
045800         WHEN 'EN-MORA   ' MOVE 'EN-MORA   '  TO WS-ESTADO-MAYUS
045900         WHEN OTHER
046000              SET 88-NOV-ERROR-SI TO TRUE
046100              MOVE 'ESTADO DE PRESTAMO INVALIDO' TO WS-MJE-ERROR
046200     END-EVALUATE.
046300
046400 FIN-2120.
046500     EXIT.
046600
046700 2220-APLICO-MODIFICACION.
046800*-------------------------
046900
047000     MOVE WS-ESTADO-MAYUS     TO PRE-ESTADO.
047100
047200     IF PRENOV-MONTO NOT = 0
047300        MOVE PRENOV-MONTO TO PRE-MONTO
047400     END-IF.
047500
047600     IF PRENOV-INTERES-SI
047700        MOVE PRENOV-INTERES TO PRE-INTERES
047800     END-IF.
047900
048000     IF PRENOV-INTERES-MORA NOT = 0
048100        MOVE PRENOV-INTERES-MORA TO PRE-INTERES-MORATORIO
048200     END-IF.
048300
048400     IF PRENOV-FEC-CREAC-SI
048500        MOVE PRENOV-FECHA-CREACION TO PRE-FECHA-CREACION
048600     END-IF.
048700
048800     IF PRENOV-FECHA-VENCIMIENTO NOT = 0
048900        MOVE PRENOV-FECHA-VENCIMIENTO TO PRE-FECHA-VENCIMIENTO
049000     END-IF.
049100
049200     ADD 1 TO WS-CANT-MODIFICACIONES.
049300
049400     PERFORM 2240-GRABO-PRESTAMO THRU FIN-2240.
049500
049600 FIN-2220.
049700     EXIT.
049800
049900 2230-APLICO-ALTA.
050000*-----------------
050100
050200     INITIALIZE REG-PRESTAMOS.
050300
050400     MOVE PRENOV-PRE-ID           TO PRE-ID.
050500     MOVE PRENOV-CLIENTE-ID       TO PRE-CLIENTE-ID.
050600     MOVE PRENOV-MONTO            TO PRE-MONTO.
050700
050800     IF PRENOV-INTERES-SI
050900        MOVE PRENOV-INTERES       TO PRE-INTERES
051000     ELSE
051100        MOVE 0                    TO PRE-INTERES
051200     END-IF.
051300
051400     MOVE PRENOV-INTERES-MORA     TO PRE-INTERES-MORATORIO.
051500
051600     IF PRENOV-FEC-CREAC-SI
051700        MOVE PRENOV-FECHA-CREACION TO PRE-FECHA-CREACION
051800     ELSE
051900        MOVE WS-FECHA-PROCESO-R    TO PRE-FECHA-CREACION
052000     END-IF.
052100
052200     MOVE PRENOV-FECHA-VENCIMIENTO TO PRE-FECHA-VENCIMIENTO.
052300     MOVE WS-ESTADO-MAYUS          TO PRE-ESTADO.
052400     MOVE 0                        TO PRE-DEUDA-RESTANTE.
052500     MOVE 0                        TO PRE-SALDO-MORATORIO.
052600     SET PRE-MORA-APLICADA-NO      TO TRUE.
052700
052800     ADD 1 TO WS-CANT-ALTAS.
052900
053000     PERFORM 2240-GRABO-PRESTAMO THRU FIN-2240.
053100
053200 FIN-2230.
053300     EXIT.
053400
053500 2240-GRABO-PRESTAMO.
053600*--------------------
053700
053800     MOVE REG-PRESTAMOS TO REG-PRESTAMOS-NEW-FD.
053900     WRITE REG-PRESTAMOS-NEW-FD.
054000
054100     EVALUATE TRUE
054200         WHEN 88-FS-PRESTAMOS-NEW-OK
054300              ADD 1 TO WS-GRABADOS-PRESTAMOS
054400         WHEN OTHER
054500              MOVE '2240-GRABO-PRESTAMO' TO WCANCELA-PARRAFO
054600              MOVE 'PRESTANV'       TO WCANCELA-RECURSO
054700              MOVE 'WRITE'               TO WCANCELA-OPERACION
054800              MOVE FS-PRESTAMOS-NEW      TO WCANCELA-CODRET
054900              MOVE 'ERROR EN WRITE'      TO WCANCELA-MENSAJE
055000              PERFORM 99999-CANCELO THRU FIN-99999
055100     END-EVALUATE.
055200
055300 FIN-2240.
055400     EXIT.
055500
055600 2400-IMPRIMO-DETALLE.
055700*---------------------
055800
055900     ADD 1 TO WS-LINEA.
056000     IF WS-LINEA > WS-LINEAS-MAX
056100        PERFORM 2410-IMPRIMO-TITULOS THRU FIN-2410
056200     END-IF.
056300
056400     MOVE SPACES            TO WLINEA.
056500     MOVE WS-PRE-ID-NOV-R   TO P1.
056600     MOVE PRENOV-TIPO       TO P15.
056700
056800     IF 88-NOV-ERROR-SI
056900        ADD 1             TO WS-CANT-ERRONEOS
057000        MOVE WS-MJE-ERROR TO P29
057100     ELSE
057200        MOVE 'NOVEDAD PROCESADA' TO P29
057300     END-IF.
057400
057500     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
057600
057700 FIN-2400.
057800     EXIT.
057900
058000 2410-IMPRIMO-TITULOS.
058100*---------------------
058200
058300     ADD 1 TO WS-HOJA.
058400     MOVE SPACES              TO WLINEA.
058500     MOVE 'PREALTA'           TO P1.
058600     MOVE 'ALTA PRESTAMOS'    TO P15.
058700     MOVE WS-HOJA             TO WS-HOJA-ED.
058800     MOVE WS-HOJA-ED          TO P127.
058900     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
059000
059100     MOVE SPACES              TO WLINEA.
059200     MOVE 'PRESTAMO'          TO P1.
059300     MOVE 'TIPO'              TO P15.
059400     MOVE 'RESULTADO'         TO P29.
059500     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
059600
059700     MOVE 4 TO WS-LINEA.
059800
059900 FIN-2410.
060000     EXIT.
060100
060200 2500-WRITE-LISTADO.
060300*--------------------
060400
060500     MOVE WLINEA TO REG-LISTADO-FD.
060600     WRITE REG-LISTADO-FD.
060700
060800     IF NOT 88-FS-LISTADO-OK
060900        MOVE '2500-WRITE-LISTADO'  TO WCANCELA-PARRAFO
061000        MOVE 'LISTADO'             TO WCANCELA-RECURSO
061100        MOVE 'WRITE'               TO WCANCELA-OPERACION
061200        MOVE FS-LISTADO            TO WCANCELA-CODRET
061300        MOVE 'ERROR EN WRITE'      TO WCANCELA-MENSAJE
061400        PERFORM 99999-CANCELO THRU FIN-99999
061500     END-IF.
061600
061700 FIN-2500.
061800     EXIT.
061900
062000 3000-FINALIZAR.
062100*---------------
062200
062300     PERFORM 3100-IMPRIMO-TOTALES  THRU FIN-3100.
062400     PERFORM 3200-CIERRO-ARCHIVOS  THRU FIN-3200.
062500
062600 FIN-3000.
062700     EXIT.
062800
062900 3100-IMPRIMO-TOTALES.
063000*---------------------
063100
063200     MOVE SPACES TO WLINEA.
063300     MOVE 'TOTAL ALTAS           :' TO P1.
063400     MOVE WS-CANT-ALTAS              TO WS-CANT-ED.
063500     MOVE WS-CANT-ED                 TO P29.
063600     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
063700
063800     MOVE SPACES TO WLINEA.
063900     MOVE 'TOTAL MODIFICACIONES  :' TO P1.
064000     MOVE WS-CANT-MODIFICACIONES     TO WS-CANT-ED.
064100     MOVE WS-CANT-ED                 TO P29.
064200     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
064300
064400     MOVE SPACES TO WLINEA.
064500     MOVE 'TOTAL ERRONEOS        :' TO P1.
064600     MOVE WS-CANT-ERRONEOS           TO WS-CANT-ED.
064700     MOVE WS-CANT-ED                 TO P29.
064800     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
064900
065000 FIN-3100.
065100     EXIT.
065200
065300 3200-CIERRO-ARCHIVOS.
065400*---------------------
065500
065600     CLOSE PRENOV PRESTAMOS PRESTAMOS-NEW LISTADO.
065700
065800 FIN-3200.
065900     EXIT.
066000
066100 99999-CANCELO.
066200*--------------
066300
066400     CALL 'CANCELA' USING WCANCELA.
066500
066600 FIN-99999.
066700     EXIT.
