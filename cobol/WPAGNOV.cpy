000100*----------------------------------------------------------------*
000200* COPY DE NOVEDADES DE PAGO                                      *
000300* ARCHIVO DE ENTRADA EN ORDEN DE LLEGADA, NO ORDENADO POR        *
000400* PAGNOV-PRESTAMO-ID                                             *
000500*----------------------------------------------------------------*
000600 01  REG-PAGNOV.
000700     03 PAGNOV-PRESTAMO-ID        PIC 9(06).
000800     03 PAGNOV-PAGO-ID            PIC 9(06).
000900     03 PAGNOV-MONTO              PIC S9(11)V99.
001000     03 FILLER                    PIC X(03).
