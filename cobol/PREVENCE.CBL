000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   PREVENCE.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. PRESTAMOS RAPIDOS SA.
000600 DATE-WRITTEN. 04/02/1990.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA SISTEMAS.
000900*------------------------------------------------------------*
001000* BARRIDO DE PRESTAMOS VENCIDOS.                             *
001100* RECORRE EL MAESTRO DE PRESTAMOS; TODO PRESTAMO PENDIENTE    *
001200* CUYA FECHA DE VENCIMIENTO SEA ANTERIOR A LA FECHA DE        *
001300* PROCESO PASA A ESTADO VENCIDO Y, SI AUN NO SE LE APLICO,    *
001400* SE LE CARGA UNA UNICA VEZ LA MORA POR PAGO TARDIO.          *
001500*------------------------------------------------------------*
001600* LA DEUDA RESTANTE SE RECALCULA EN ESTE MISMO BARRIDO A      *
001700* PARTIR DEL MONTO MAS INTERES MENOS LOS PAGOS DEL PRESTAMO,  *
001800* APAREANDO EL MAESTRO DE PRESTAMOS CONTRA EL MAESTRO DE      *
001900* PAGOS, AMBOS EN ORDEN ASCENDENTE POR PRESTAMO.              *
002000*------------------------------------------------------------*
002100* HISTORIA DE MODIFICACIONES                                 *
002200*------------------------------------------------------------*
002300* 04/02/1990  EP   ALTA DEL PROGRAMA.                         *         EP
002400* 17/08/1992  EP   SE AGREGA EL CALCULO DE LA MORA POR PAGO   *         EP
002500*                  TARDIO, GUARDADO POR EL INDICADOR          *
002600*                  PRE-MORA-APLICADA.                        *
002700* 12/05/1994  RFG  SE REVISA LA DEUDA RESTANTE CONTRA EL       *       RFG
002800*                  MAESTRO DE PAGOS EN LUGAR DE CONFIAR EN    *
002900*                  EL VALOR GRABADO.                          *
003000* 27/10/1999  MCO  OT-0733 AJUSTE Y2K DE WS-FECHA-PROCESO.     *    OT0733
003100* 2003-09-JLT OT-0963 PASAJE A CARTERA DE PRESTAMOS RAPIDOS.   *    OT0963
003150* 2003-10-JLT OT-0975 EL LISTADO NO MOSTRABA LA DEUDA NUEVA,   *    OT0975
003160*             SOLO LA ANTERIOR Y LA MORA; SE COMPLETA LA      *
003170*             COLUMNA QUE YA ESTABA RESERVADA EN WLINVEN.     *
003200*------------------------------------------------------------*
003300
003400 ENVIRONMENT DIVISION.
003500*--------------------
003600 CONFIGURATION SECTION.
003700*---------------------
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200*--------------------
004300 FILE-CONTROL.
004400*------------
004500     SELECT PRESTAMOS          ASSIGN TO PRESVIEJ
004600                                ORGANIZATION IS LINE SEQUENTIAL
004700                                FILE STATUS  IS FS-PRESTAMOS.
004800
004900     SELECT PRESTAMOS-NEW      ASSIGN TO PRESNUEV
005000                                ORGANIZATION IS LINE SEQUENTIAL
005100                                FILE STATUS  IS FS-PRESTAMOS-NEW.
005200
005300     SELECT PAGOS              ASSIGN TO PAGOSVIE
005400                                ORGANIZATION IS LINE SEQUENTIAL
005500                                FILE STATUS  IS FS-PAGOS.
005600
005700     SELECT LISTADO            ASSIGN TO VENLISTA
005800                                ORGANIZATION IS LINE SEQUENTIAL
005900                                FILE STATUS  IS FS-LISTADO.
006000
006100 DATA DIVISION.
006200*-------------
006300 FILE SECTION.
006400*------------
006500
006600 FD  PRESTAMOS
006700     RECORDING MODE IS F.
006800 01  REG-PRESTAMOS-FD               PIC X(92).
006900
007000 FD  PRESTAMOS-NEW
007100     RECORDING MODE IS F.
007200 01  REG-PRESTAMOS-NEW-FD           PIC X(92).
007300
007400 FD  PAGOS
007500     RECORDING MODE IS F.
007600 01  REG-PAGOS-FD                   PIC X(34).
007700
007800 FD  LISTADO
007900     RECORDING MODE IS F.
008000 01  REG-LISTADO-FD                 PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300*-----------------------
008400 77  CTE-PROGRAMA                   PIC X(08) VALUE 'PREVENCE'.
008500
008600 77  FS-PRESTAMOS                   PIC X(02) VALUE ' '.
008700     88 88-FS-PRESTAMOS-OK                    VALUE '00'.
008800     88 88-FS-PRESTAMOS-EOF                   VALUE '10'.
008900
009000 77  FS-PRESTAMOS-NEW                PIC X(02) VALUE ' '.
009100     88 88-FS-PRESTAMOS-NEW-OK                 VALUE '00'.
009200
009300 77  FS-PAGOS                       PIC X(02) VALUE ' '.
009400     88 88-FS-PAGOS-OK                        VALUE '00'.
009500     88 88-FS-PAGOS-EOF                       VALUE '10'.
009600
009700 77  FS-LISTADO                     PIC X(02) VALUE ' '.
009800     88 88-FS-LISTADO-OK                      VALUE '00'.
009900
010000 77  WS-LEIDOS-PRESTAMOS             PIC S9(09) COMP VALUE 0.
010100 77  WS-LEIDOS-PAGOS                 PIC S9(09) COMP VALUE 0.
010200 77  WS-CANT-VENCIDOS                PIC S9(09) COMP VALUE 0.
010300 77  WS-CANT-ED                      PIC ZZZ.ZZZ.ZZ9.
010400 77  WS-MONTO-ED                     PIC Z.ZZZ.ZZZ.ZZZ.ZZ9,99.
010500
010600 77  WS-TOTAL-MORA-APLICADA           PIC S9(11)V99 COMP-3
010700                                                 VALUE 0.
010800
010900 77  WS-PAG-ID-VIEJO-ED              PIC 9(06) VALUE 999999.
011000 01  WS-PAG-ID-VIEJO-R REDEFINES WS-PAG-ID-VIEJO-ED PIC ZZZZZ9.
011100
011200 77  WS-PRE-ID-IMP-ED                PIC 9(06) VALUE 0.
011300 01  WS-PRE-ID-IMP-R REDEFINES WS-PRE-ID-IMP-ED PIC ZZZZZ9.
011400 77  WS-PRE-CLIENTE-IMP-ED            PIC 9(06) VALUE 0.
011500 01  WS-PRE-CLIENTE-IMP-R
011600         REDEFINES WS-PRE-CLIENTE-IMP-ED PIC ZZZZZ9.
011700
011800 77  WS-TOTAL-PAGADO                 PIC S9(11)V99 COMP-3
011900                                                 VALUE 0.
012000 77  WS-TOTAL-CON-INTERES             PIC S9(11)V99 COMP-3
012100                                                 VALUE 0.
012200 77  WS-DEUDA-RESTANTE                PIC S9(11)V99 COMP-3
012300                                                 VALUE 0.
012400 77  WS-MORA-CALCULADA                PIC S9(11)V99 COMP-3
012500                                                 VALUE 0.
012600 77  WS-DEUDA-VIEJA                 PIC S9(11)V99.
012700
012800 77  WS-PRESTAMO-ELEGIBLE             PIC X     VALUE 'N'.
012900     88 88-PRESTAMO-ELEGIBLE-SI                   VALUE 'S'.
013000     88 88-PRESTAMO-ELEGIBLE-NO                   VALUE 'N'.
013100
013200 77  WS-HOJA                          PIC S9(05) COMP VALUE 0.
013300 77  WS-HOJA-ED                       PIC ZZ.ZZZ.
013400 77  WS-LINEA                         PIC S9(02) COMP VALUE 80.
013500 77  WS-LINEAS-MAX                    PIC S9(02) COMP VALUE 60.
013600
013700 01  WS-FECHA-PROCESO.
013800     03 WS-FECHA-PROCESO-AAAA         PIC 9(04) VALUE 0.
013900     03 WS-FECHA-PROCESO-MM           PIC 9(02) VALUE 0.
014000     03 WS-FECHA-PROCESO-DD           PIC 9(02) VALUE 0.
014100 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO PIC 9(08).
014200
014300*------------------------------------
014400* DEFINICION DEL MAESTRO DE PRESTAMOS
014500*------------------------------------
014600 COPY WPRESTAMO.
014700
014800*------------------------------------
014900* DEFINICION DEL MAESTRO DE PAGOS
015000*------------------------------------
015100 COPY WPAGO.
015200
015300*------------------------------------
015400* DEFINICION DE LINEA DE IMPRESION
015500*------------------------------------
015600 COPY WLINVEN.
015700
015800*---------------------------------------------------
015900* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
016000*---------------------------------------------------
016100 COPY WCANCELA.
016200
016300 PROCEDURE DIVISION.
016400*------------------
016500
016600 0000-CUERPO-PRINCIPAL.
016700*----------------------
016800
016900     PERFORM 1000-INICIO THRU FIN-1000.
017000
017100     PERFORM 2000-PROCESO THRU FIN-2000
017200       UNTIL 88-FS-PRESTAMOS-EOF.
017300
017400     PERFORM 3000-FINALIZAR THRU FIN-3000.
017500
017600     STOP RUN.
017700
017800 1000-INICIO.
017900*-------------
018000
018100     INITIALIZE WCANCELA.
018200     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
018300
018400     ACCEPT WS-FECHA-PROCESO-R FROM DATE YYYYMMDD.
018500
018600     PERFORM 1100-ABRIR-ARCHIVOS         THRU FIN-1100.
018700     PERFORM 1110-READ-PRESTAMO-MAESTRO  THRU FIN-1110.
018800     PERFORM 1120-READ-PAGO-VIEJO        THRU FIN-1120.
018900
019000 FIN-1000.
019100     EXIT.
019200
019300 1100-ABRIR-ARCHIVOS.
019400*--------------------
019500
019600     OPEN INPUT  PRESTAMOS.
019700     OPEN OUTPUT PRESTAMOS-NEW.
019800     OPEN INPUT  PAGOS.
019900     OPEN OUTPUT LISTADO.
020000
020100     IF NOT 88-FS-PRESTAMOS-OK
020200        MOVE '1100-ABRIR-ARCHIVOS' TO WCANCELA-PARRAFO
020300        MOVE 'PRESTAMO'            TO WCANCELA-RECURSO
020400        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION
020500        MOVE FS-PRESTAMOS          TO WCANCELA-CODRET
020600        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
020700        PERFORM 99999-CANCELO THRU FIN-99999
020800     END-IF.
020900
021000 FIN-1100.
021100     EXIT.
021200
021300 1110-READ-PRESTAMO-MAESTRO.
021400*---------------------------
021500
021600     INITIALIZE REG-PRESTAMOS.
021700
021800     READ PRESTAMOS INTO REG-PRESTAMOS
021900       AT END SET 88-FS-PRESTAMOS-EOF TO TRUE
022000     END-READ.
022100
022200     EVALUATE TRUE
022300         WHEN 88-FS-PRESTAMOS-OK
022400              ADD 1 TO WS-LEIDOS-PRESTAMOS
022500         WHEN 88-FS-PRESTAMOS-EOF
022600              CONTINUE
022700         WHEN OTHER
022800              MOVE '1110-READ-PRESTAMO'  TO WCANCELA-PARRAFO
022900              MOVE 'PRESTAMO'            TO WCANCELA-RECURSO
023000              MOVE 'READ'                TO WCANCELA-OPERACION
023100              MOVE FS-PRESTAMOS          TO WCANCELA-CODRET
023200              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
023300              PERFORM 99999-CANCELO THRU FIN-99999
023400     END-EVALUATE.
023500
023600 FIN-1110.
023700     EXIT.
023800
023900 1120-READ-PAGO-VIEJO.
024000*---------------------
024100
024200     INITIALIZE REG-PAGOS.
024300
024400     READ PAGOS INTO REG-PAGOS.
024500
024600     EVALUATE TRUE
024700         WHEN 88-FS-PAGOS-OK
024800              ADD 1 TO WS-LEIDOS-PAGOS
024900              MOVE PAG-PRESTAMO-ID TO WS-PAG-ID-VIEJO-ED
025000         WHEN 88-FS-PAGOS-EOF
025100              MOVE 999999 TO WS-PAG-ID-VIEJO-ED
025200         WHEN OTHER
025300              MOVE '1120-READ-PAGO'     TO WCANCELA-PARRAFO
025400              MOVE 'PAGOS'              TO WCANCELA-RECURSO
025500              MOVE 'READ'               TO WCANCELA-OPERACION
025600              MOVE FS-PAGOS             TO WCANCELA-CODRET
025700              MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE
025800              PERFORM 99999-CANCELO THRU FIN-99999
025900     END-EVALUATE.
026000
026100 FIN-1120.
026200     EXIT.
026300
026400 2000-PROCESO.
026500*-------------
026600
026700     PERFORM 2050-SUMO-PAGOS-DEL-PRESTAMO THRU FIN-2050.
026800
026900     PERFORM 2100-CALCULO-DEUDA           THRU FIN-2100.
027000
027100     PERFORM 2150-EVALUO-VENCIMIENTO      THRU FIN-2150.
027200
027300     IF 88-PRESTAMO-ELEGIBLE-SI
027400        PERFORM 2200-APLICO-MORA          THRU FIN-2200
027500        PERFORM 2400-IMPRIMO-DETALLE      THRU FIN-2400
027600     END-IF.
027700
027800     PERFORM 2300-WRITE-PRESTAMO-MAESTRO  THRU FIN-2300.
027900
028000     PERFORM 1110-READ-PRESTAMO-MAESTRO   THRU FIN-1110.
028100
028200 FIN-2000.
028300     EXIT.
028400
028500 2050-SUMO-PAGOS-DEL-PRESTAMO.
028600*-----------------------------
028700
028800     MOVE 0 TO WS-TOTAL-PAGADO.
028900
029000     PERFORM 2051-SUMO-UN-PAGO-VIEJO THRU FIN-2051
029100       UNTIL WS-PAG-ID-VIEJO-ED NOT = PRE-ID.
029200
029300 FIN-2050.
029400     EXIT.
029500
029600 2051-SUMO-UN-PAGO-VIEJO.
029700*-----------------------
029800
029900     ADD PAG-MONTO TO WS-TOTAL-PAGADO.
030000
030100     PERFORM 1120-READ-PAGO-VIEJO THRU FIN-1120.
030200
030300 FIN-2051.
030400     EXIT.
030500
030600 2100-CALCULO-DEUDA.
030700*-------------------
030800* TOTAL CON INTERES = MONTO + MONTO * INTERES / 100
030900* DEUDA RESTANTE    = TOTAL CON INTERES - PAGOS DEL PRESTAMO
031000*-------------------
031100
031200     COMPUTE WS-TOTAL-CON-INTERES ROUNDED =
031300             PRE-MONTO + (PRE-MONTO * PRE-INTERES / 100).
031400
031500     COMPUTE WS-DEUDA-RESTANTE =
031600             WS-TOTAL-CON-INTERES - WS-TOTAL-PAGADO.
031700
031800 FIN-2100.
031900     EXIT.
032000
032100 2150-EVALUO-VENCIMIENTO.
032200*------------------------
032300
032400     SET 88-PRESTAMO-ELEGIBLE-NO TO TRUE.
032500
032600     IF PRE-ESTADO-PENDIENTE
032700        AND PRE-FECHA-VENCIMIENTO < WS-FECHA-PROCESO-R
032800        SET 88-PRESTAMO-ELEGIBLE-SI TO TRUE
032900     END-IF.
033000
033100 FIN-2150.
033200     EXIT.
033300
033400 2200-APLICO-MORA.
033500*-----------------
033600
033700     SET PRE-ESTADO-VENCIDO TO TRUE.
033800     ADD 1 TO WS-CANT-VENCIDOS.
033900     MOVE WS-DEUDA-RESTANTE TO WS-DEUDA-VIEJA.
034000
034100     IF PRE-MORA-APLICADA-NO
034200        COMPUTE WS-MORA-CALCULADA ROUNDED =
034300                WS-DEUDA-RESTANTE * PRE-INTERES-MORATORIO / 100
034400        ADD WS-MORA-CALCULADA TO WS-DEUDA-RESTANTE
034500        MOVE WS-MORA-CALCULADA TO PRE-SALDO-MORATORIO
034600        ADD WS-MORA-CALCULADA TO WS-TOTAL-MORA-APLICADA
034700        SET PRE-MORA-APLICADA-SI TO TRUE
034800     END-IF.
034900
035000     MOVE WS-DEUDA-RESTANTE TO PRE-DEUDA-RESTANTE.
035100
035200 FIN-2200.
035300     EXIT.
035400
035500 2300-WRITE-PRESTAMO-MAESTRO.
035600*----------------------------
035700
035800     MOVE REG-PRESTAMOS TO REG-PRESTAMOS-NEW-FD.
035900     WRITE REG-PRESTAMOS-NEW-FD.
036000
036100     IF NOT 88-FS-PRESTAMOS-NEW-OK
036200        MOVE '2300-WRITE-PRESTAMO' TO WCANCELA-PARRAFO
036300        MOVE 'PRESTAMO'            TO WCANCELA-RECURSO
036400        MOVE 'WRITE'               TO WCANCELA-OPERACION
036500        MOVE FS-PRESTAMOS-NEW      TO WCANCELA-CODRET
036600        MOVE 'ERROR EN WRITE'      TO WCANCELA-MENSAJE
036700        PERFORM 99999-CANCELO THRU FIN-99999
036800     END-IF.
036900
037000 FIN-2300.
037100     EXIT.
037200
037300 2400-IMPRIMO-DETALLE.
037400*---------------------
037500
037600     ADD 1 TO WS-LINEA.
037700     IF WS-LINEA > WS-LINEAS-MAX
037800        PERFORM 2410-IMPRIMO-TITULOS THRU FIN-2410
037900     END-IF.
038000
038100     MOVE SPACES         TO WLINEA.
038200     MOVE PRE-ID          TO WS-PRE-ID-IMP-ED.
038300     MOVE WS-PRE-ID-IMP-R TO P1.
038400     MOVE PRE-CLIENTE-ID  TO WS-PRE-CLIENTE-IMP-ED.
038500     MOVE WS-PRE-CLIENTE-IMP-R TO P15.
038600     MOVE WS-DEUDA-VIEJA TO WS-MONTO-ED.
038700     MOVE WS-MONTO-ED     TO P29.
038800     MOVE WS-MORA-CALCULADA TO WS-MONTO-ED.
038900     MOVE WS-MONTO-ED     TO P57.
038910     MOVE PRE-DEUDA-RESTANTE TO WS-MONTO-ED.
038920     MOVE WS-MONTO-ED     TO P43.
039000
039100     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
039200
039300 FIN-2400.
039400     EXIT.
039500
039600 2410-IMPRIMO-TITULOS.
039700*---------------------
039800
039900     ADD 1 TO WS-HOJA.
040000     MOVE SPACES              TO WLINEA.
040100     MOVE 'PREVENCE'          TO P1.
040200     MOVE 'BARRIDO DE VENCIM' TO P15.
040300     MOVE WS-HOJA             TO WS-HOJA-ED.
040400     MOVE WS-HOJA-ED          TO P127.
040500     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
040600
040700     MOVE SPACES              TO WLINEA.
040800     MOVE 'PRESTAMO'          TO P1.
040900     MOVE 'CLIENTE'           TO P15.
041000     MOVE 'DEUDA ANTERIOR'    TO P29.
041050     MOVE 'DEUDA NUEVA'       TO P43.
041100     MOVE 'MORA APLICADA'     TO P57.
041200     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
041300
041400     MOVE 4 TO WS-LINEA.
041500
041600 FIN-2410.
041700     EXIT.
041800
041900 2500-WRITE-LISTADO.
042000*--------------------
042100
042200     MOVE WLINEA TO REG-LISTADO-FD.
042300     WRITE REG-LISTADO-FD.
042400
042500     IF NOT 88-FS-LISTADO-OK
042600        MOVE '2500-WRITE-LISTADO' TO WCANCELA-PARRAFO
042700        MOVE 'LISTADO'            TO WCANCELA-RECURSO
042800        MOVE 'WRITE'              TO WCANCELA-OPERACION
042900        MOVE FS-LISTADO           TO WCANCELA-CODRET
043000        MOVE 'ERROR EN WRITE'     TO WCANCELA-MENSAJE
043100        PERFORM 99999-CANCELO THRU FIN-99999
043200     END-IF.
043300
043400 FIN-2500.
043500     EXIT.
043600
043700 3000-FINALIZAR.
043800*---------------
043900
044000     PERFORM 3100-IMPRIMO-TOTALES THRU FIN-3100.
044100     PERFORM 3200-CIERRO-ARCHIVOS THRU FIN-3200.
044200
044300 FIN-3000.
044400     EXIT.
044500
044600 3100-IMPRIMO-TOTALES.
044700*---------------------
044800
044900     MOVE SPACES TO WLINEA.
045000     MOVE 'PRESTAMOS LEIDOS     :' TO P1.
045100     MOVE WS-LEIDOS-PRESTAMOS      TO WS-CANT-ED.
045200     MOVE WS-CANT-ED               TO P29.
045300     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
045400
045500     MOVE SPACES TO WLINEA.
045600     MOVE 'PRESTAMOS VENCIDOS   :' TO P1.
045700     MOVE WS-CANT-VENCIDOS         TO WS-CANT-ED.
045800     MOVE WS-CANT-ED               TO P29.
045900     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
046000
046100     MOVE SPACES TO WLINEA.
046200     MOVE 'MORA TOTAL APLICADA  :' TO P1.
046300     MOVE WS-TOTAL-MORA-APLICADA   TO WS-MONTO-ED.
046400     MOVE WS-MONTO-ED              TO P29.
046500     PERFORM 2500-WRITE-LISTADO THRU FIN-2500.
046600
046700 FIN-3100.
046800     EXIT.
046900
047000 3200-CIERRO-ARCHIVOS.
047100*---------------------
047200
047300     CLOSE PRESTAMOS PRESTAMOS-NEW PAGOS LISTADO.
047400
047500 FIN-3200.
047600     EXIT.
047700
047800 99999-CANCELO.
047900*--------------
048000
048100     CALL 'CANCELA' USING WCANCELA.
048200
048300 FIN-99999.
048400     EXIT.
