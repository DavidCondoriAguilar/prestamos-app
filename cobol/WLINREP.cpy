000100*----------------------------------------------------------------*
000200* COPY DE LINEA DE IMPRESION DEL LISTADO DE CARTERA DE CLIENTES  *
000300* LA LINEA SE REUTILIZA PARA TITULOS, CABECERA DE CLIENTE,       *
000400* DETALLE DE CUENTAS, PRESTAMOS, PAGOS Y TOTALES                 *
000500*----------------------------------------------------------------*
000600 01  WLINEA                       PIC X(132).
000700 01  WLINEA-R REDEFINES WLINEA.
000800     05 P1                        PIC X(14).
000900     05 P15                       PIC X(14).
001000     05 P29                       PIC X(14).
001100     05 P43                       PIC X(14).
001200     05 P57                       PIC X(14).
001300     05 P71                       PIC X(14).
001400     05 P85                       PIC X(14).
001500     05 P99                       PIC X(14).
001600     05 P113                      PIC X(14).
001700     05 P127                      PIC X(06).
