000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   PREPAGOS.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. PRESTAMOS RAPIDOS SA.
000600 DATE-WRITTEN. 19/06/1991.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA SISTEMAS.
000900*------------------------------------------------------------*
001000* REGISTRACION DE PAGOS DE PRESTAMOS.                        *
001100* EL ARCHIVO PAGNOV LLEGA EN ORDEN DE CAPTURA, NO ORDENADO    *
001200* POR PRESTAMO; SE CARGA EN TABLA Y SE ORDENA POR EL METODO   *
001300* DEL BURBUJEO ANTES DE APAREARLO CONTRA EL MAESTRO DE        *
001400* PRESTAMOS Y EL MAESTRO DE PAGOS.                            *
001500*------------------------------------------------------------*
001600* POR CADA PAGO SE VALIDA QUE EL PRESTAMO EXISTA Y QUE EL     *
001700* IMPORTE NO SUPERE EL SALDO PENDIENTE (MONTO MENOS LA SUMA   *
001800* DE LOS PAGOS YA REGISTRADOS PARA ESE PRESTAMO).             *
001900*------------------------------------------------------------*
002000* HISTORIA DE MODIFICACIONES                                 *
002100*------------------------------------------------------------*
002200* 19/06/1991  EP   ALTA DEL PROGRAMA.                         *         EP
002300* 22/01/1993  EP   SE AGREGA EL BURBUJEO PARA ORDENAR LA       *        EP
002400*                  TABLA DE PAGOS RECIBIDOS SIN ORDEN.        *
002500* 08/09/1995  RFG  SE VALIDA EL SALDO PENDIENTE ANTES DE       *       RFG
002600*                  ACEPTAR EL PAGO.                           *
002700* 30/11/1999  MCO  OT-0720 AJUSTE Y2K DE WS-FECHA-PROCESO.     *    OT0720
002800* 16/03/2002  JLT  OT-0901 LA FECHA DEL PAGO PASA A SER        *    OT0901
002900*                  SIEMPRE LA FECHA DE PROCESO.                *
003000* 2003-09-JLT OT-0962 PASAJE A CARTERA DE PRESTAMOS RAPIDOS.   *    OT0962
003100*------------------------------------------------------------*
003200
003300 ENVIRONMENT DIVISION.
003400*--------------------
003500 CONFIGURATION SECTION.
003600*---------------------
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100*--------------------
004200 FILE-CONTROL.
004300*------------
004400     SELECT PAGNOV             ASSIGN TO PAGNOVE
004500                                ORGANIZATION IS LINE SEQUENTIAL
004600                                FILE STATUS  IS FS-PAGNOV.
004700
004800     SELECT PRESTAMOS          ASSIGN TO PRESVIEJ
004900                                ORGANIZATION IS LINE SEQUENTIAL
005000                                FILE STATUS  IS FS-PRESTAMOS.
005100
005200     SELECT PAGOS              ASSIGN TO PAGOSVIE
005300                                ORGANIZATION IS LINE SEQUENTIAL
005400                                FILE STATUS  IS FS-PAGOS.
005500
005600     SELECT PAGOS-NEW          ASSIGN TO PAGOSNUE
005700                                ORGANIZATION IS LINE SEQUENTIAL
005800                                FILE STATUS  IS FS-PAGOS-NEW.
005900
006000     SELECT LISTADO            ASSIGN TO PAGLISTA
006100                                ORGANIZATION IS LINE SEQUENTIAL
006200                                FILE STATUS  IS FS-LISTADO.
006300
006400 DATA DIVISION.
006500*-------------
006600 FILE SECTION.
006700*------------
006800
006900 FD  PAGNOV
007000     RECORDING MODE IS F.
007100 01  REG-PAGNOV-FD                  PIC X(28).
007200
007300 FD  PRESTAMOS
007400     RECORDING MODE IS F.
007500 01  REG-PRESTAMOS-FD               PIC X(92).
007600
007700 FD  PAGOS
007800     RECORDING MODE IS F.
007900 01  REG-PAGOS-FD                   PIC X(34).
008000
008100 FD  PAGOS-NEW
008200     RECORDING MODE IS F.
008300 01  REG-PAGOS-NEW-FD               PIC X(34).
008400
008500 FD  LISTADO
008600     RECORDING MODE IS F.
008700 01  REG-LISTADO-FD                 PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100 77  CTE-PROGRAMA                   PIC X(08) VALUE 'PREPAGOS'.
009200
009300 77  FS-PAGNOV                      PIC X(02) VALUE ' '.
009400     88 88-FS-PAGNOV-OK                       VALUE '00'.
009500     88 88-FS-PAGNOV-EOF                      VALUE '10'.
009600
009700 77  FS-PRESTAMOS                   PIC X(02) VALUE ' '.
009800     88 88-FS-PRESTAMOS-OK                    VALUE '00'.
009900     88 88-FS-PRESTAMOS-EOF                   VALUE '10'.
010000
010100 77  FS-PAGOS                       PIC X(02) VALUE ' '.
010200     88 88-FS-PAGOS-OK                        VALUE '00'.
010300     88 88-FS-PAGOS-EOF                       VALUE '10'.
010400
010500 77  FS-PAGOS-NEW                    PIC X(02) VALUE ' '.
010600     88 88-FS-PAGOS-NEW-OK                     VALUE '00'.
010700
010800 77  FS-LISTADO                     PIC X(02) VALUE ' '.
010900     88 88-FS-LISTADO-OK                      VALUE '00'.
011000
011100 77  WS-LEIDOS-PAGNOV                PIC S9(09) COMP VALUE 0.
011200 77  WS-LEIDOS-PRESTAMOS             PIC S9(09) COMP VALUE 0.
011300 77  WS-LEIDOS-PAGOS                 PIC S9(09) COMP VALUE 0.
011400 77  WS-GRABADOS-PAGOS               PIC S9(09) COMP VALUE 0.
011500 77  WS-CANT-ACEPTADOS               PIC S9(09) COMP VALUE 0.
011600 77  WS-CANT-ERRONEOS                PIC S9(09) COMP VALUE 0.
011700 77  WS-MONTO-ACEPTADO                PIC S9(11)V99 COMP-3
011800                                                 VALUE 0.
011900 77  WS-CANT-ED                      PIC ZZZ.ZZZ.ZZ9.
012000 77  WS-MONTO-ED                     PIC Z.ZZZ.ZZZ.ZZZ.ZZ9,99.
012100
012200 77  WS-MJE-ERROR                    PIC X(60) VALUE ' '.
012300
012400 77  WS-PRE-ID-MAE-ED                PIC 9(06) VALUE 999999.
012500 01  WS-PRE-ID-MAE-R REDEFINES WS-PRE-ID-MAE-ED PIC ZZZZZ9.
012600
012700 77  WS-PAG-ID-VIEJO-ED              PIC 9(06) VALUE 999999.
012800 01  WS-PAG-ID-VIEJO-R REDEFINES WS-PAG-ID-VIEJO-ED PIC ZZZZZ9.
012900
013000 77  WS-PAGO-ERROR                    PIC X     VALUE 'N'.
013100     88 88-PAGO-ERROR-SI                        VALUE 'S'.
013200     88 88-PAGO-ERROR-NO                         VALUE 'N'.
013300
013400 77  WS-PRE-MONTO-ACTUAL              PIC S9(11)V99 COMP-3
013500                                                  VALUE 0.
013600 77  WS-TOTAL-PAGADO                  PIC S9(11)V99 COMP-3
013700                                                  VALUE 0.
013800 77  WS-SALDO-PENDIENTE                PIC S9(11)V99 COMP-3
013900                                                  VALUE 0.
014000
014100 77  WS-HOJA                          PIC S9(05) COMP VALUE 0.
014200 77  WS-HOJA-ED                       PIC ZZ.ZZZ.
014300 77  WS-LINEA                         PIC S9(02) COMP VALUE 80.
014400 77  WS-LINEAS-MAX                    PIC S9(02) COMP VALUE 60.
014500
014600 01  WS-FECHA-PROCESO.
014700     03 WS-FECHA-PROCESO-AAAA         PIC 9(04) VALUE 0.
014800     03 WS-FECHA-PROCESO-MM           PIC 9(02) VALUE 0.
014900     03 WS-FECHA-PROCESO-DD           PIC 9(02) VALUE 0.
015000 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO PIC 9(08).
015100
015200*-----------------------------------------------------------*
015300* TABLA DE PAGOS RECIBIDOS, CARGADA EN ORDEN DE LLEGADA Y     *
015400* LUEGO ORDENADA ASCENDENTE POR PRESTAMO Y POR PAGO.          *
015500*-----------------------------------------------------------*
015600 01  WT-PAGNOV-TABLA.
015700     03 WT-PAGNOV-ELEM OCCURS 20001 TIMES
015800              ASCENDING KEY IS WT-PAGNOV-PRESTAMO-ID
015900              INDEXED BY IDX-PAG.
016000        05 WT-PAGNOV-PRESTAMO-ID      PIC 9(06).
016100        05 WT-PAGNOV-PAGO-ID          PIC 9(06).
016200        05 WT-PAGNOV-MONTO            PIC S9(11)V99.
016300 01  WS-PAGNOV-CONTROL.
016400     03 WS-PAGNOV-MAX-OCCURS           PIC S9(09) COMP
016500                                                   VALUE 20000.
016600     03 WS-PAGNOV-ULTIMO-CARGADO       PIC S9(09) COMP VALUE 0.
016700     03 WS-PAGNOV-HUBO-CAMBIO          PIC X VALUE 'S'.
016800        88 88-PAGNOV-HUBO-CAMBIO-SI                VALUE 'S'.
016900        88 88-PAGNOV-HUBO-CAMBIO-NO                VALUE 'N'.
017000     03 WS-PAGNOV-IDX-LECTURA           PIC S9(09) COMP
017100                                                   VALUE 1.
017200     03 WS-PAGNOV-TABLA-ID-ED           PIC 9(06) VALUE 999999.
017300 01  WS-PAGNOV-TABLA-ID-R
017400         REDEFINES WS-PAGNOV-TABLA-ID-ED PIC ZZZZZ9.
017500
017600 01  WS-VT-PAGNOV.
017700     03 WS-VT-PRESTAMO-ID               PIC 9(06).
017800     03 WS-VT-PAGO-ID                   PIC 9(06).
017900     03 WS-VT-MONTO                     PIC S9(11)V99.
018000
018100*------------------------------------
018200* DEFINICION DEL ARCHIVO DE NOVEDADES
018300*------------------------------------
018400 COPY WPAGNOV.
018500
018600*------------------------------------
018700* DEFINICION DEL MAESTRO DE PRESTAMOS
018800*------------------------------------
018900 COPY WPRESTAMO.
019000
019100*------------------------------------
019200* DEFINICION DEL MAESTRO DE PAGOS
019300*------------------------------------
019400 COPY WPAGO.
019500
019600*------------------------------------
019700* DEFINICION DE LINEA DE IMPRESION
019800*------------------------------------
019900 COPY WLINREP.
020000
020100*---------------------------------------------------
020200* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
020300*---------------------------------------------------
020400 COPY WCANCELA.
020500
020600 PROCEDURE DIVISION.
020700*------------------
020800
020900 0000-CUERPO-PRINCIPAL.
021000*----------------------
021100
021200     PERFORM 10000-INICIO THRU FIN-10000.
021300
021400     PERFORM 30000-PROCESO-PRESTAMOS THRU FIN-30000
021500       UNTIL 88-FS-PRESTAMOS-EOF
021600         AND WS-PAGNOV-IDX-LECTURA > WS-PAGNOV-ULTIMO-CARGADO.
021700
021800     PERFORM 40000-FINALIZAR THRU FIN-40000.
021900
022000     STOP RUN.
022100
022200 10000-INICIO.
022300*-------------
022400
022500     INITIALIZE WCANCELA.
022600     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
022700
022800     ACCEPT WS-FECHA-PROCESO-R FROM DATE YYYYMMDD.
022900
023000     PERFORM 10100-ABRO-ARCHIVOS      THRU FIN-10100.
023100     PERFORM 20100-CARGO-TABLA-PAGNOV THRU FIN-20100.
023200     PERFORM 20120-ORDENO-TABLA-PAGNOV THRU FIN-20120
023300       UNTIL 88-PAGNOV-HUBO-CAMBIO-NO.
023400
023500     PERFORM 30910-LEO-SIGUIENTE-TABLA THRU FIN-30910.
023600     PERFORM 30920-LEO-PRESTAMO-MAESTRO THRU FIN-30920.
023700     PERFORM 30930-LEO-PAGO-VIEJO THRU FIN-30930.
023800
023900     IF 88-FS-PRESTAMOS-OK OR 88-FS-PRESTAMOS-EOF
024000        PERFORM 30300-COPIO-PAGOS-VIEJOS THRU FIN-30300
024100     END-IF.
024200
024300 FIN-10000.
024400     EXIT.
024500
024600 10100-ABRO-ARCHIVOS.
024700*--------------------
024800
024900     OPEN INPUT  PAGNOV.
025000     OPEN INPUT  PRESTAMOS.
025100     OPEN INPUT  PAGOS.
025200     OPEN OUTPUT PAGOS-NEW.
025300     OPEN OUTPUT LISTADO.
025400
025500     IF NOT 88-FS-PAGNOV-OK
025600        MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
025700        MOVE 'PAGNOV'              TO WCANCELA-RECURSO
025800        MOVE 'OPEN INPUT'          TO WCANCELA-OPERACION
025900        MOVE FS-PAGNOV             TO WCANCELA-CODRET
026000        MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
026100        PERFORM 99999-CANCELO THRU FIN-99999
026200     END-IF.
026300
026400 FIN-10100.
026500     EXIT.
026600
026700 20100-CARGO-TABLA-PAGNOV.
026800*-------------------------
026900
027000     PERFORM 20110-INCORPORO-PAGNOV THRU FIN-20110
027100       UNTIL 88-FS-PAGNOV-EOF.
027200
027300 FIN-20100.
027400     EXIT.
027500
027600 20110-INCORPORO-PAGNOV.
027700*----------------------
027800
027900     INITIALIZE REG-PAGNOV.
028000     READ PAGNOV INTO REG-PAGNOV
028100       AT END SET 88-FS-PAGNOV-EOF TO TRUE
028200     END-READ.
028300
028400     IF 88-FS-PAGNOV-OK
028500        ADD 1 TO WS-LEIDOS-PAGNOV
028600        ADD 1 TO WS-PAGNOV-ULTIMO-CARGADO
028700        MOVE PAGNOV-PRESTAMO-ID TO
028800             WT-PAGNOV-PRESTAMO-ID (WS-PAGNOV-ULTIMO-CARGADO)
028900        MOVE PAGNOV-PAGO-ID     TO
029000             WT-PAGNOV-PAGO-ID   (WS-PAGNOV-ULTIMO-CARGADO)
029100        MOVE PAGNOV-MONTO       TO
029200             WT-PAGNOV-MONTO     (WS-PAGNOV-ULTIMO-CARGADO)
029300     END-IF.
029400
029500 FIN-20110.
029600     EXIT.
029700
029800 20120-ORDENO-TABLA-PAGNOV.
029900*--------------------------
030000
030100     SET 88-PAGNOV-HUBO-CAMBIO-NO TO TRUE.
030200
030300     PERFORM 20121-COMPARO-PAGNOV
030400       VARYING IDX-PAG FROM 1 BY 1
030500       UNTIL IDX-PAG > WS-PAGNOV-ULTIMO-CARGADO.
030600
030700 FIN-20120.
030800     EXIT.
030900
031000 20121-COMPARO-PAGNOV.
031100*---------------------
031200
031300     IF WT-PAGNOV-PRESTAMO-ID (IDX-PAG) >
031400                   WT-PAGNOV-PRESTAMO-ID (IDX-PAG + 1)
031500        PERFORM 20122-INTERCAMBIO-PAGNOV THRU FIN-20122
031600     ELSE
031700        IF WT-PAGNOV-PRESTAMO-ID (IDX-PAG) =
031800                   WT-PAGNOV-PRESTAMO-ID (IDX-PAG + 1)
031900        AND WT-PAGNOV-PAGO-ID (IDX-PAG) >
032000                   WT-PAGNOV-PAGO-ID (IDX-PAG + 1)
032100           PERFORM 20122-INTERCAMBIO-PAGNOV THRU FIN-20122
032200        END-IF
032300     END-IF.
032400
032500 FIN-20121.
032600     EXIT.
032700
032800 20122-INTERCAMBIO-PAGNOV.
032900*-------------------------
033000
033100     MOVE WT-PAGNOV-ELEM (IDX-PAG + 1) TO WS-VT-PAGNOV.
033200     MOVE WT-PAGNOV-ELEM (IDX-PAG)     TO
033300                                 WT-PAGNOV-ELEM (IDX-PAG + 1).
033400     MOVE WS-VT-PAGNOV                  TO
033500                                 WT-PAGNOV-ELEM (IDX-PAG).
033600     SET 88-PAGNOV-HUBO-CAMBIO-SI TO TRUE.
033700
033800 FIN-20122.
033900     EXIT.
034000
034100 30000-PROCESO-PRESTAMOS.
034200*------------------------
034300
034400     EVALUATE TRUE
034500         WHEN WS-PAGNOV-TABLA-ID-ED = WS-PRE-ID-MAE-ED
034600              PERFORM 30100-VALIDO-PAGO  THRU FIN-30100
034700              IF 88-PAGO-ERROR-NO
034800                 PERFORM 30200-GRABO-PAGO-NUEVO THRU FIN-30200
034900              END-IF
035000              PERFORM 30400-IMPRIMO-DETALLE THRU FIN-30400
035100              ADD 1 TO WS-PAGNOV-IDX-LECTURA
035200              PERFORM 30910-LEO-SIGUIENTE-TABLA THRU FIN-30910
035300
035400         WHEN WS-PAGNOV-TABLA-ID-ED < WS-PRE-ID-MAE-ED
035500              SET 88-PAGO-ERROR-SI TO TRUE
035600              MOVE 'EL PRESTAMO NO EXISTE' TO WS-MJE-ERROR
035700              PERFORM 30400-IMPRIMO-DETALLE THRU FIN-30400
035800              ADD 1 TO WS-PAGNOV-IDX-LECTURA
035900              PERFORM 30910-LEO-SIGUIENTE-TABLA THRU FIN-30910
036000
036100         WHEN OTHER
036200              PERFORM 30920-LEO-PRESTAMO-MAESTRO THRU FIN-30920
036300              IF 88-FS-PRESTAMOS-OK OR 88-FS-PRESTAMOS-EOF
036400                 PERFORM 30300-COPIO-PAGOS-VIEJOS THRU FIN-30300
036500              END-IF
036600     END-EVALUATE.
036700
036800 FIN-30000.
036900     EXIT.
037000
037100 30100-VALIDO-PAGO.
037200*------------------
037300
037400     MOVE ' '                TO WS-MJE-ERROR.
037500     SET 88-PAGO-ERROR-NO    TO TRUE.
037600
037700     IF WT-PAGNOV-MONTO (WS-PAGNOV-IDX-LECTURA) NOT > 0
037800        SET 88-PAGO-ERROR-SI TO TRUE
037900        MOVE 'MONTO DEBE SER MAYOR A CERO' TO WS-MJE-ERROR
038000     END-IF.
038100
038200     IF 88-PAGO-ERROR-NO
038300        COMPUTE WS-SALDO-PENDIENTE =
038400                WS-PRE-MONTO-ACTUAL - WS-TOTAL-PAGADO
038500        IF WT-PAGNOV-MONTO (WS-PAGNOV-IDX-LECTURA) >
038600                WS-SALDO-PENDIENTE
038700           SET 88-PAGO-ERROR-SI TO TRUE
038800           MOVE 'EL PAGO SUPERA EL SALDO PENDIENTE'
038900             TO WS-MJE-ERROR
039000        END-IF
039100     END-IF.
039200
039300 FIN-30100.
039400     EXIT.
039500
039600 30200-GRABO-PAGO-NUEVO.
039700*-----------------------
039800
039900     INITIALIZE REG-PAGOS.
040000
040100     MOVE WT-PAGNOV-PRESTAMO-ID (WS-PAGNOV-IDX-LECTURA)
040200       TO PAG-PRESTAMO-ID.
040300     MOVE WT-PAGNOV-PAGO-ID (WS-PAGNOV-IDX-LECTURA)
040400       TO PAG-ID.
040500     MOVE WT-PAGNOV-MONTO (WS-PAGNOV-IDX-LECTURA)
040600       TO PAG-MONTO.
040700     MOVE WS-FECHA-PROCESO-R
040800       TO PAG-FECHA.
040900
041000     ADD PAG-MONTO TO WS-TOTAL-PAGADO.
041100     ADD PAG-MONTO TO WS-MONTO-ACEPTADO.
041200     ADD 1         TO WS-CANT-ACEPTADOS.
041300
041400     PERFORM 30210-WRITE-PAGO THRU FIN-30210.
041500
041600 FIN-30200.
041700     EXIT.
041800
041900 30210-WRITE-PAGO.
042000*-----------------
042100
042200     MOVE REG-PAGOS TO REG-PAGOS-NEW-FD.
042300     WRITE REG-PAGOS-NEW-FD.
042400
042500     EVALUATE TRUE
042600         WHEN 88-FS-PAGOS-NEW-OK
042700              ADD 1 TO WS-GRABADOS-PAGOS
042800         WHEN OTHER
042900              MOVE '30210-WRITE-PAGO'  TO WCANCELA-PARRAFO
043000              MOVE 'PAGOSNVO'         TO WCANCELA-RECURSO
043100              MOVE 'WRITE'             TO WCANCELA-OPERACION
043200              MOVE FS-PAGOS-NEW        TO WCANCELA-CODRET
043300              MOVE 'ERROR EN WRITE'    TO WCANCELA-MENSAJE
043400              PERFORM 99999-CANCELO THRU FIN-99999
043500     END-EVALUATE.
043600
043700 FIN-30210.
043800     EXIT.
043900
044000 30300-COPIO-PAGOS-VIEJOS.
044100*-------------------------
044200* TRASLADA SIN CAMBIOS LOS PAGOS YA REGISTRADOS PARA EL
044300* PRESTAMO RECIEN LEIDO DEL MAESTRO Y ACUMULA EL TOTAL
044400* PAGADO PARA VALIDAR LOS PAGOS NUEVOS DE ESTE PRESTAMO.
044500*-------------------------
044600
044700     MOVE PRE-MONTO  TO WS-PRE-MONTO-ACTUAL.
044800     MOVE 0          TO WS-TOTAL-PAGADO.
044900
045000     PERFORM 30310-TRASLADO-UN-PAGO-VIEJO THRU FIN-30310
045100       UNTIL WS-PAG-ID-VIEJO-ED NOT = WS-PRE-ID-MAE-ED.
045200
045300 FIN-30300.
045400     EXIT.
045500
045600 30310-TRASLADO-UN-PAGO-VIEJO.
045700*-----------------------------
045800
045900     MOVE REG-PAGOS    TO REG-PAGOS-NEW-FD.
046000     WRITE REG-PAGOS-NEW-FD.
046100
046200     IF 88-FS-PAGOS-NEW-OK
046300        ADD 1 TO WS-GRABADOS-PAGOS
046400     ELSE
046500        MOVE '30310-TRASLADO-PAGO' TO WCANCELA-PARRAFO
046600        MOVE 'PAGOSNVO'                 TO WCANCELA-RECURSO
046700        MOVE 'WRITE'                     TO WCANCELA-OPERACION
046800        MOVE FS-PAGOS-NEW                TO WCANCELA-CODRET
046900        MOVE 'ERROR EN WRITE'            TO WCANCELA-MENSAJE
047000        PERFORM 99999-CANCELO THRU FIN-99999
047100     END-IF.
047200
047300     ADD PAG-MONTO TO WS-TOTAL-PAGADO.
047400
047500     PERFORM 30930-LEO-PAGO-VIEJO THRU FIN-30930.
047600
047700 FIN-30310.
047800     EXIT.
047900
048000 30400-IMPRIMO-DETALLE.
048100*----------------------
048200
048300     ADD 1 TO WS-LINEA.
048400     IF WS-LINEA > WS-LINEAS-MAX
048500        PERFORM 30410-IMPRIMO-TITULOS THRU FIN-30410
048600     END-IF.
048700
048800     MOVE SPACES                TO WLINEA.
048900     MOVE WS-PAGNOV-TABLA-ID-R  TO P1.
049000
049100     IF 88-PAGO-ERROR-SI
049200        ADD 1             TO WS-CANT-ERRONEOS
049300        MOVE WS-MJE-ERROR TO P29
049400     ELSE
049500        MOVE 'PAGO REGISTRADO' TO P29
049600     END-IF.
049700
049800     PERFORM 30500-WRITE-LISTADO THRU FIN-30500.
049900
050000 FIN-30400.
050100     EXIT.
050200
050300 30410-IMPRIMO-TITULOS.
050400*----------------------
050500
050600     ADD 1 TO WS-HOJA.
050700     MOVE SPACES              TO WLINEA.
050800     MOVE 'PREPAGOS'          TO P1.
050900     MOVE 'REGISTRO DE PAGOS' TO P15.
051000     MOVE WS-HOJA             TO WS-HOJA-ED.
051100     MOVE WS-HOJA-ED          TO P127.
051200     PERFORM 30500-WRITE-LISTADO THRU FIN-30500.
051300
051400     MOVE SPACES              TO WLINEA.
051500     MOVE 'PRESTAMO'          TO P1.
051600     MOVE 'RESULTADO'         TO P15.
051700     PERFORM 30500-WRITE-LISTADO THRU FIN-30500.
051800
051900     MOVE 4 TO WS-LINEA.
052000
052100 FIN-30410.
052200     EXIT.
052300
052400 30500-WRITE-LISTADO.
052500*--------------------
052600
052700     MOVE WLINEA TO REG-LISTADO-FD.
052800     WRITE REG-LISTADO-FD.
052900
053000     IF NOT 88-FS-LISTADO-OK
053100        MOVE '30500-WRITE-LISTADO' TO WCANCELA-PARRAFO
053200        MOVE 'LISTADO'             TO WCANCELA-RECURSO
053300        MOVE 'WRITE'               TO WCANCELA-OPERACION
053400        MOVE FS-LISTADO            TO WCANCELA-CODRET
053500        MOVE 'ERROR EN WRITE'      TO WCANCELA-MENSAJE
053600        PERFORM 99999-CANCELO THRU FIN-99999
053700     END-IF.
053800
053900 FIN-30500.
054000     EXIT.
054100
054200 30910-LEO-SIGUIENTE-TABLA.
054300*--------------------------
054400
054500     IF WS-PAGNOV-IDX-LECTURA > WS-PAGNOV-ULTIMO-CARGADO
054600        MOVE 999999 TO WS-PAGNOV-TABLA-ID-ED
054700     ELSE
054800        MOVE WT-PAGNOV-PRESTAMO-ID (WS-PAGNOV-IDX-LECTURA)
054900          TO WS-PAGNOV-TABLA-ID-ED
055000     END-IF.
055100
055200 FIN-30910.
055300     EXIT.
055400
055500 30920-LEO-PRESTAMO-MAESTRO.
055600*---------------------------
055700
055800     INITIALIZE REG-PRESTAMOS.
055900
056000     READ PRESTAMOS INTO REG-PRESTAMOS.
056100
056200     EVALUATE TRUE
056300         WHEN 88-FS-PRESTAMOS-OK
056400              ADD 1 TO WS-LEIDOS-PRESTAMOS
056500              MOVE PRE-ID TO WS-PRE-ID-MAE-ED
056600
056700         WHEN 88-FS-PRESTAMOS-EOF
056800              MOVE 999999 TO WS-PRE-ID-MAE-ED
056900
057000         WHEN OTHER
057100              MOVE '30920-LEO-PRESTAMO' TO WCANCELA-PARRAFO
057200              MOVE 'PRESTAMO'            TO WCANCELA-RECURSO
057300              MOVE 'READ'                TO WCANCELA-OPERACION
057400              MOVE FS-PRESTAMOS          TO WCANCELA-CODRET
057500              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
057600              PERFORM 99999-CANCELO THRU FIN-99999
057700     END-EVALUATE.
057800
057900 FIN-30920.
058000     EXIT.
058100
058200 30930-LEO-PAGO-VIEJO.
058300*---------------------
058400
058500     INITIALIZE REG-PAGOS.
058600
058700     READ PAGOS INTO REG-PAGOS.
058800
058900     EVALUATE TRUE
059000         WHEN 88-FS-PAGOS-OK
059100              ADD 1 TO WS-LEIDOS-PAGOS
059200              MOVE PAG-PRESTAMO-ID TO WS-PAG-ID-VIEJO-ED
059300
059400         WHEN 88-FS-PAGOS-EOF
059500              MOVE 999999 TO WS-PAG-ID-VIEJO-ED
059600
059700         WHEN OTHER
059800              MOVE '30930-LEO-PAGO-VIEJO'  TO WCANCELA-PARRAFO
059900              MOVE 'PAGOS'                 TO WCANCELA-RECURSO
060000              MOVE 'READ'                  TO WCANCELA-OPERACION
060100              MOVE FS-PAGOS                TO WCANCELA-CODRET
060200              MOVE 'ERROR EN READ'         TO WCANCELA-MENSAJE
060300              PERFORM 99999-CANCELO THRU FIN-99999
060400     END-EVALUATE.
060500
060600 FIN-30930.
060700     EXIT.
060800
060900 40000-FINALIZAR.
061000*----------------
061100
061200     PERFORM 40100-IMPRIMO-TOTALES THRU FIN-40100.
061300     PERFORM 40200-CIERRO-ARCHIVOS THRU FIN-40200.
061400
061500 FIN-40000.
061600     EXIT.
061700
061800 40100-IMPRIMO-TOTALES.
061900*----------------------
062000
062100     MOVE SPACES TO WLINEA.
062200     MOVE 'TOTAL PAGOS ACEPTADOS :' TO P1.
062300     MOVE WS-CANT-ACEPTADOS          TO WS-CANT-ED.
062400     MOVE WS-CANT-ED                 TO P29.
062500     PERFORM 30500-WRITE-LISTADO THRU FIN-30500.
062600
062700     MOVE SPACES TO WLINEA.
062800     MOVE 'TOTAL PAGOS ERRONEOS  :' TO P1.
062900     MOVE WS-CANT-ERRONEOS           TO WS-CANT-ED.
063000     MOVE WS-CANT-ED                 TO P29.
063100     PERFORM 30500-WRITE-LISTADO THRU FIN-30500.
063200
063300     MOVE SPACES TO WLINEA.
063400     MOVE 'MONTO TOTAL ACEPTADO  :' TO P1.
063500     MOVE WS-MONTO-ACEPTADO          TO WS-MONTO-ED.
063600     MOVE WS-MONTO-ED                TO P29.
063700     PERFORM 30500-WRITE-LISTADO THRU FIN-30500.
063800
063900 FIN-40100.
064000     EXIT.
064100
064200 40200-CIERRO-ARCHIVOS.
064300*----------------------
064400
064500     CLOSE PAGNOV PRESTAMOS PAGOS PAGOS-NEW LISTADO.
064600
064700 FIN-40200.
064800     EXIT.
064900
065000 99999-CANCELO.
065100*--------------
065200
065300     CALL 'CANCELA' USING WCANCELA.
065400
065500 FIN-99999.
065600     EXIT.
