000100*----------------------------------------------------------------*
000200* COPY DE NOVEDADES DE PRESTAMO                                  *
000300* PRENOV-TIPO : A = ALTA PRESTAMO   M = MODIFICACION PRESTAMO    *
000400* LOS CAMPOS OPCIONALES SE INFORMAN CON LOS INDICADORES -INF     *
000500*----------------------------------------------------------------*
000600 01  REG-PRENOV.
000700     03 PRENOV-TIPO               PIC X(01).
000800        88 PRENOV-TIPO-ALTA           VALUE 'A'.
000900        88 PRENOV-TIPO-MODIF          VALUE 'M'.
001000     03 PRENOV-PRE-ID             PIC 9(06).
001100     03 PRENOV-CLIENTE-ID         PIC 9(06).
001200     03 PRENOV-MONTO              PIC S9(11)V99.
001300     03 PRENOV-INTERES-INF        PIC X(01).
001400        88 PRENOV-INTERES-SI          VALUE 'S'.
001500        88 PRENOV-INTERES-NO          VALUE 'N'.
001600     03 PRENOV-INTERES            PIC S9(03)V99.
001700     03 PRENOV-INTERES-MORA       PIC S9(03)V99.
001800     03 PRENOV-FEC-CREAC-INF      PIC X(01).
001900        88 PRENOV-FEC-CREAC-SI        VALUE 'S'.
002000        88 PRENOV-FEC-CREAC-NO        VALUE 'N'.
002100     03 PRENOV-FECHA-CREACION     PIC 9(08).
002200     03 PRENOV-FECHA-VENCIMIENTO  PIC 9(08).
002300     03 PRENOV-ESTADO             PIC X(10).
002400     03 FILLER                    PIC X(05).
