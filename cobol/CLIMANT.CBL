000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CLIMANT.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. PRESTAMOS RAPIDOS SA.
000600 DATE-WRITTEN. 22/04/1990.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA SISTEMAS.
000900*------------------------------------------------------------*
001000* ESTE PROGRAMA REALIZA EL ALTA Y LA MODIFICACION DE         *
001100* CLIENTES Y SUS CUENTAS A PARTIR DEL ARCHIVO DE NOVEDADES   *
001200* CLINOV, POR APAREO CONTRA EL MAESTRO DE CLIENTES Y EL      *
001300* MAESTRO DE CUENTAS (AMBOS EN ORDEN ASCENDENTE DE CLIENTE). *
001400*------------------------------------------------------------*
001500* POR CADA NOVEDAD LEIDA SE VALIDA:                         *
001600*   CLIENTE NO NUMERICO                                      *
001700*   TIPO DE NOVEDAD INVALIDO (A,M)                           *
001800*   NOMBRE NO INFORMADO EN EL ALTA                           *
001900*   CORREO NO INFORMADO EN EL ALTA                           *
002000*   CORREO DUPLICADO (SE BUSCA EN TABLA WT-CORREOS)          *
002100*   ALTA DE CLIENTE EXISTENTE                                *
002200*   MODIFICACION DE CLIENTE INEXISTENTE                      *
002300*   CUENTA INFORMADA CON NUMERO NO NUMERICO DE 10 DIGITOS    *
002400*   CUENTA INFORMADA DUPLICADA (TABLA WT-CUENTAS)            *
002500*   SALDO DE APERTURA INFERIOR A 1.00                        *
002600*   CLIENTE QUE YA POSEE CUENTA Y SE INFORMA OTRA            *
002700*------------------------------------------------------------*
002800* HISTORIA DE MODIFICACIONES                                 *
002900*------------------------------------------------------------*
003000* 22/04/1990  EP   ALTA DEL PROGRAMA.                         *         EP
003100* 11/09/1991  EP   SE AGREGA EL APAREO CONTRA CUENTAS.        *         EP
003200* 03/12/1992  RFG  SE VALIDA FORMATO DE NUMERO DE CUENTA.     *        RFG
003300* 19/05/1995  RFG  OT-0255 CORREO SE GUARDA RECORTADO Y EN    *     OT0255
003400*                  MINUSCULAS.                                *
003500* 14/01/1998  MCO  OT-0602 SE AGREGA TABLA DE CORREOS PARA    *     OT0602
003600*                  VALIDAR UNICIDAD SIN RELEER EL MAESTRO.    *
003700* 06/10/1999  MCO  OT-0701 AJUSTE Y2K DE LA FECHA DE PROCESO  *     OT0701
003800*                  (WS-FECHA-PROCESO PASA A 4 DIGITOS DE ANO).*
003900* 27/08/2001  JLT  OT-0888 SE AGREGA VALIDACION DE SALDO DE   *     OT0888
004000*                  APERTURA MINIMO DE CUENTA (1.00).          *
004100* 2003-05-JLT OT-0960 PASAJE A CARTERA DE PRESTAMOS RAPIDOS.  *     OT0960
004200*------------------------------------------------------------*
004300
004400 ENVIRONMENT DIVISION.
004500*--------------------
004600 CONFIGURATION SECTION.
004700*---------------------
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200*--------------------
005300 FILE-CONTROL.
005400*------------
005500     SELECT CLINOV            ASSIGN TO CLINOV
005600                               ORGANIZATION IS LINE SEQUENTIAL
005700                               FILE STATUS  IS FS-CLINOV.
005800
005900     SELECT CLIENTES          ASSIGN TO CLIEMVIE
006000                               ORGANIZATION IS LINE SEQUENTIAL
006100                               FILE STATUS  IS FS-CLIENTES.
006200
006300     SELECT CLIENTES-NEW      ASSIGN TO CLIEMNEW
006400                               ORGANIZATION IS LINE SEQUENTIAL
006500                               FILE STATUS  IS FS-CLIENTES-NEW.
006600
006700     SELECT CUENTAS           ASSIGN TO CTASVIEJ
006800                               ORGANIZATION IS LINE SEQUENTIAL
006900                               FILE STATUS  IS FS-CUENTAS.
007000
007100     SELECT CUENTAS-NEW       ASSIGN TO CTASNUEV
007200                               ORGANIZATION IS LINE SEQUENTIAL
007300                               FILE STATUS  IS FS-CUENTAS-NEW.
007400
007500     SELECT LISTADO           ASSIGN TO CLILISTA
007600                               ORGANIZATION IS LINE SEQUENTIAL
007700                               FILE STATUS  IS FS-LISTADO.
007800
007900 DATA DIVISION.
008000*-------------
008100 FILE SECTION.
008200*------------
008300
008400 FD  CLINOV
008500     RECORDING MODE IS F.
008600 01  REG-CLINOV-FD                PIC X(127).
008700
008800 FD  CLIENTES
008900     RECORDING MODE IS F.
009000 01  REG-CLIENTES-FD              PIC X(100).
009100
009200 FD  CLIENTES-NEW
009300     RECORDING MODE IS F.
009400 01  REG-CLIENTES-NEW-FD          PIC X(100).
009500
009600 FD  CUENTAS
009700     RECORDING MODE IS F.
009800 01  REG-CUENTAS-FD               PIC X(40).
009900
010000 FD  CUENTAS-NEW
010100     RECORDING MODE IS F.
010200 01  REG-CUENTAS-NEW-FD           PIC X(40).
010300
010400 FD  LISTADO
010500     RECORDING MODE IS F.
010600 01  REG-LISTADO-FD               PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900*-----------------------
011000 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CLIMANT'.
011100
011200 77  FS-CLINOV                    PIC X(02) VALUE ' '.
011300     88 88-FS-CLINOV-OK                     VALUE '00'.
011400     88 88-FS-CLINOV-EOF                    VALUE '10'.
011500
011600 77  FS-CLIENTES                  PIC X(02) VALUE ' '.
011700     88 88-FS-CLIENTES-OK                   VALUE '00'.
011800     88 88-FS-CLIENTES-EOF                  VALUE '10'.
011900
012000 77  FS-CLIENTES-NEW               PIC X(02) VALUE ' '.
012100     88 88-FS-CLIENTES-NEW-OK                VALUE '00'.
012200
012300 77  FS-CUENTAS                   PIC X(02) VALUE ' '.
012400     88 88-FS-CUENTAS-OK                    VALUE '00'.
012500     88 88-FS-CUENTAS-EOF                   VALUE '10'.
012600
012700 77  FS-CUENTAS-NEW                PIC X(02) VALUE ' '.
012800     88 88-FS-CUENTAS-NEW-OK                 VALUE '00'.
012900
013000 77  FS-LISTADO                   PIC X(02) VALUE ' '.
013100     88 88-FS-LISTADO-OK                    VALUE '00'.
013200
013300 77  WS-LEIDOS-CLINOV              PIC S9(09) COMP VALUE 0.
013400 77  WS-LEIDOS-CLIENTES            PIC S9(09) COMP VALUE 0.
013500 77  WS-GRABADOS-CLIENTES          PIC S9(09) COMP VALUE 0.
013600 77  WS-LEIDOS-CUENTAS             PIC S9(09) COMP VALUE 0.
013700 77  WS-GRABADOS-CUENTAS           PIC S9(09) COMP VALUE 0.
013800 77  WS-CANT-ALTAS                 PIC S9(09) COMP VALUE 0.
013900 77  WS-CANT-MODIFICACIONES        PIC S9(09) COMP VALUE 0.
014000 77  WS-CANT-ALTAS-CUENTA          PIC S9(09) COMP VALUE 0.
014100 77  WS-CANT-ERRONEOS               PIC S9(09) COMP VALUE 0.
014200 77  WS-CANT-ED                    PIC ZZZ.ZZZ.ZZ9.
014300
014400 01  WS-MJE-ERROR                  PIC X(60) VALUE ' '.
014410 01  WS-MJE-ERROR-R REDEFINES WS-MJE-ERROR.
014420     03 WS-MJE-ERROR-PREVIA        PIC X(14).
014430     03 FILLER                     PIC X(46).
014440
014450 01  WS-MJE-ERROR-CUENTA           PIC X(60) VALUE ' '.
014460 01  WS-MJE-ERROR-CUENTA-R REDEFINES WS-MJE-ERROR-CUENTA.
014470     03 WS-MJE-ERROR-CUENTA-PREVIA PIC X(14).
014480     03 FILLER                     PIC X(46).
014500
014600 77  WS-PARRAFO                    PIC X(50) VALUE ' '.
014700
014800 77  WS-CLINOV-ERROR               PIC X     VALUE 'N'.
014900     88 88-CLINOV-ERROR-SI                   VALUE 'S'.
015000     88 88-CLINOV-ERROR-NO                   VALUE 'N'.
015100
015200 77  WS-CUENTA-ERROR               PIC X     VALUE 'N'.
015300     88 88-CUENTA-ERROR-SI                   VALUE 'S'.
015400     88 88-CUENTA-ERROR-NO                   VALUE 'N'.
015500
015600 77  WS-HOJA                       PIC S9(05) COMP VALUE 0.
015700 77  WS-HOJA-ED                    PIC ZZ.ZZZ.
015800 77  WS-LINEA                      PIC S9(02) COMP VALUE 80.
015900 77  WS-LINEAS-MAX                 PIC S9(02) COMP VALUE 60.
016000
016100 01  WS-FECHA-PROCESO.
016200     03 WS-FECHA-PROCESO-AAAA      PIC 9(04) VALUE 0.
016300     03 WS-FECHA-PROCESO-MM        PIC 9(02) VALUE 0.
016400     03 WS-FECHA-PROCESO-DD        PIC 9(02) VALUE 0.
016500 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO PIC 9(08).
016600
016700 77  WS-CLI-ID-IMP-ED              PIC 9(06) VALUE 0.
016710 01  WS-CLI-ID-IMP-R REDEFINES WS-CLI-ID-IMP-ED PIC ZZZZZ9.
016800
016900*-----------------------------------------------------------*
017000* TABLA DE CORREOS YA REGISTRADOS, ORDENADA ASCENDENTE, PARA *
017100* VALIDAR UNICIDAD SIN RELEER EL MAESTRO DE CLIENTES         *
017200*-----------------------------------------------------------*
017300 01  WT-CORREOS-TABLA.
017400     03 WT-COR-ELEM OCCURS 5001 TIMES
017500              ASCENDING KEY IS WT-COR-CORREO
017600              INDEXED BY IDX-COR.
017700        05 WT-COR-CORREO          PIC X(50).
017800 01  WS-COR-CONTROL.
017900     03 WS-COR-MAX-OCCURS          PIC S9(09) COMP VALUE 5000.
018000     03 WS-COR-ULTIMO-CARGADO      PIC S9(09) COMP VALUE 0.
018100     03 WS-COR-HUBO-CAMBIO         PIC X VALUE 'S'.
018200        88 88-COR-HUBO-CAMBIO-SI              VALUE 'S'.
018300        88 88-COR-HUBO-CAMBIO-NO              VALUE 'N'.
018400     03 WS-COR-VT-CORREO           PIC X(50).
018500
018600*-----------------------------------------------------------*
018700* TABLA DE NUMEROS DE CUENTA YA REGISTRADOS, ORDENADA        *
018800* ASCENDENTE, PARA VALIDAR UNICIDAD SIN RELEER EL MAESTRO    *
018900*-----------------------------------------------------------*
019000 01  WT-CUENTAS-TABLA.
019100     03 WT-NUC-ELEM OCCURS 5001 TIMES
019200              ASCENDING KEY IS WT-NUC-NUMERO
019300              INDEXED BY IDX-NUC.
019400        05 WT-NUC-NUMERO           PIC X(10).
019500 01  WS-NUC-CONTROL.
019600     03 WS-NUC-MAX-OCCURS          PIC S9(09) COMP VALUE 5000.
019700     03 WS-NUC-ULTIMO-CARGADO      PIC S9(09) COMP VALUE 0.
019800     03 WS-NUC-HUBO-CAMBIO         PIC X VALUE 'S'.
019900        88 88-NUC-HUBO-CAMBIO-SI               VALUE 'S'.
020000        88 88-NUC-HUBO-CAMBIO-NO               VALUE 'N'.
020100     03 WS-NUC-VT-NUMERO           PIC X(10).
020200
020300*------------------------------------
020400* DEFINICION DEL ARCHIVO DE NOVEDADES
020500*------------------------------------
020600 COPY WCLINOV.
020700
020800*------------------------------------
020900* DEFINICION DEL MAESTRO DE CLIENTES
021000*------------------------------------
021100 COPY WCLIENTE.
021200
021300*------------------------------------
021400* DEFINICION DEL MAESTRO DE CUENTAS
021500*------------------------------------
021600 COPY WCUENTA.
021700
021800*------------------------------------
021900* DEFINICION DE LINEA DE IMPRESION
022000*------------------------------------
022100 COPY WLINREP.
022200
022300*---------------------------------------------------
022400* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
022500*---------------------------------------------------
022600 COPY WCANCELA.
022700
022800 PROCEDURE DIVISION.
022900*------------------
023000
023100 00000-CUERPO-PRINCIPAL.
023200*-----------------------
023300
023400     PERFORM 10000-INICIO THRU FIN-10000.
023500
023600     PERFORM 20000-PROCESO THRU FIN-20000
023700       UNTIL 88-FS-CLINOV-EOF.
023800
023900     PERFORM 30000-FINALIZO THRU FIN-30000.
024000
024100     STOP RUN.
024200
024300 10000-INICIO.
024400*-------------
024500
024600     INITIALIZE WCANCELA.
024700     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
024800
024900     ACCEPT WS-FECHA-PROCESO-R FROM DATE YYYYMMDD.
025000
025100     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10100.
025200
025300     PERFORM 10200-CARGO-TABLA-CORREOS THRU FIN-10200.
025400     PERFORM 10300-CARGO-TABLA-CUENTAS THRU FIN-10300.
025500
025600     PERFORM 11000-READ-CLINOV    THRU FIN-11000.
025700     PERFORM 11100-READ-CLIENTES  THRU FIN-11100.
025800     PERFORM 11200-READ-CUENTAS   THRU FIN-11200.
025900
026000 FIN-10000.
026100     EXIT.
026200
026300 10100-ABRO-ARCHIVOS.
026400*-------------------
026500
026600     MOVE '10100-ABRO-ARCHIVOS'   TO WS-PARRAFO.
026700
026800     OPEN INPUT  CLINOV.
026900     OPEN INPUT  CLIENTES.
027000     OPEN OUTPUT CLIENTES-NEW.
027100     OPEN INPUT  CUENTAS.
027200     OPEN OUTPUT CUENTAS-NEW.
027300     OPEN OUTPUT LISTADO.
027400
027500     IF NOT 88-FS-CLINOV-OK
027600        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
027700        MOVE 'CLINOV'          TO WCANCELA-RECURSO
027800        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
027900        MOVE FS-CLINOV         TO WCANCELA-CODRET
028000        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
028100        PERFORM 99999-CANCELO THRU FIN-99999
028200     END-IF.
028300
028400 FIN-10100.
028500     EXIT.
028600
028700 10200-CARGO-TABLA-CORREOS.
028800*--------------------------
028900* SE CARGA LA TABLA DE CORREOS LEYENDO EL MAESTRO DE CLIENTES
029000* DE PRINCIPIO A FIN, ORDENANDOLA POR EL METODO DEL BURBUJEO
029100* PARA PODER HACER SEARCH ALL EN LA VALIDACION DE ALTAS.
029200*--------------------------
029300
029400     PERFORM 10201-LEO-UN-CLIENTE THRU FIN-10201
029500       UNTIL 88-FS-CLIENTES-EOF.
029600
029700     PERFORM 10210-ORDENO-TABLA-CORREOS THRU FIN-10210
029800       UNTIL 88-COR-HUBO-CAMBIO-NO.
029900
030000     CLOSE CLIENTES.
030100     OPEN INPUT CLIENTES.
030200
030300 FIN-10200.
030400     EXIT.
030500
030600 10201-LEO-UN-CLIENTE.
030700*---------------------
030800
030900     INITIALIZE REG-CLIENTES.
031000     READ CLIENTES INTO REG-CLIENTES
031100       AT END SET 88-FS-CLIENTES-EOF TO TRUE
031200     END-READ.
031300
031400     IF 88-FS-CLIENTES-OK
031500        ADD 1 TO WS-COR-ULTIMO-CARGADO
031600        MOVE CLI-CORREO TO WT-COR-CORREO (WS-COR-ULTIMO-CARGADO)
031700     END-IF.
031800
031900 FIN-10201.
032000     EXIT.
032100
032200 10210-ORDENO-TABLA-CORREOS.
032300*---------------------------
032400
032500     SET 88-COR-HUBO-CAMBIO-NO TO TRUE.
032600
032700     PERFORM 10211-COMPARO-CORREOS
032800       VARYING IDX-COR FROM 1 BY 1
032900       UNTIL IDX-COR > WS-COR-ULTIMO-CARGADO.
033000
033100 FIN-10210.
033200     EXIT.
033300
033400 10211-COMPARO-CORREOS.
033500*----------------------
033600
033700     IF WT-COR-CORREO (IDX-COR) > WT-COR-CORREO (IDX-COR + 1)
033800        MOVE WT-COR-CORREO (IDX-COR + 1) TO WS-COR-VT-CORREO
033900        MOVE WT-COR-CORREO (IDX-COR)     TO
034000                               WT-COR-CORREO (IDX-COR + 1)
034100        MOVE WS-COR-VT-CORREO             TO
034200                               WT-COR-CORREO (IDX-COR)
034300        SET 88-COR-HUBO-CAMBIO-SI TO TRUE
034400     END-IF.
034500
034600 FIN-10211.
034700     EXIT.
034800
034900 10300-CARGO-TABLA-CUENTAS.
035000*--------------------------
035100
035200     PERFORM 10301-LEO-UNA-CUENTA THRU FIN-10301
035300       UNTIL 88-FS-CUENTAS-EOF.
035400
035500     PERFORM 10310-ORDENO-TABLA-CUENTAS THRU FIN-10310
035600       UNTIL 88-NUC-HUBO-CAMBIO-NO.
035700
035800     CLOSE CUENTAS.
035900     OPEN INPUT CUENTAS.
036000
036100 FIN-10300.
036200     EXIT.
036300
036400 10301-LEO-UNA-CUENTA.
036500*---------------------
036600
036700     INITIALIZE REG-CUENTAS.
036800     READ CUENTAS INTO REG-CUENTAS
036900       AT END SET 88-FS-CUENTAS-EOF TO TRUE
037000     END-READ.
037100
037200     IF 88-FS-CUENTAS-OK
037300        ADD 1 TO WS-NUC-ULTIMO-CARGADO
037400        MOVE CTA-NUMERO TO WT-NUC-NUMERO (WS-NUC-ULTIMO-CARGADO)
037500     END-IF.
037600
037700 FIN-10301.
037800     EXIT.
037900
038000 10310-ORDENO-TABLA-CUENTAS.
038100*---------------------------
038200
038300     SET 88-NUC-HUBO-CAMBIO-NO TO TRUE.
038400
038500     PERFORM 10311-COMPARO-CUENTAS
038600       VARYING IDX-NUC FROM 1 BY 1
038700       UNTIL IDX-NUC > WS-NUC-ULTIMO-CARGADO.
038800
038900 FIN-10310.
039000     EXIT.
039100
039200 10311-COMPARO-CUENTAS.
039300*----------------------
039400
039500     IF WT-NUC-NUMERO (IDX-NUC) > WT-NUC-NUMERO (IDX-NUC + 1)
039600        MOVE WT-NUC-NUMERO (IDX-NUC + 1) TO WS-NUC-VT-NUMERO
039700        MOVE WT-NUC-NUMERO (IDX-NUC)     TO
039800                               WT-NUC-NUMERO (IDX-NUC + 1)
039900        MOVE WS-NUC-VT-NUMERO             TO
040000                               WT-NUC-NUMERO (IDX-NUC)
040100        SET 88-NUC-HUBO-CAMBIO-SI TO TRUE
040200     END-IF.
040300
040400 FIN-10311.
040500     EXIT.
040600
040700 11000-READ-CLINOV.
040800*-------------------
040900
041000     INITIALIZE REG-CLINOV.
041100
041200     READ CLINOV INTO REG-CLINOV.
041300
041400     EVALUATE TRUE
041500         WHEN 88-FS-CLINOV-OK
041600              ADD 1 TO WS-LEIDOS-CLINOV
041700
041800         WHEN 88-FS-CLINOV-EOF
041900              MOVE 999999 TO CLINOV-CLI-ID
042000
042100         WHEN OTHER
042200              MOVE '11000-READ-CLINOV'  TO WCANCELA-PARRAFO
042300              MOVE 'CLINOV'             TO WCANCELA-RECURSO
042400              MOVE 'READ'               TO WCANCELA-OPERACION
042500              MOVE FS-CLINOV            TO WCANCELA-CODRET
042600              MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE
042700              PERFORM 99999-CANCELO THRU FIN-99999
042800     END-EVALUATE.
042900
043000 FIN-11000.
043100     EXIT.
043200
043300 11100-READ-CLIENTES.
043400*--------------------
043500
043600     INITIALIZE REG-CLIENTES.
043700
043800     READ CLIENTES INTO REG-CLIENTES.
043900
044000     EVALUATE TRUE
044100         WHEN 88-FS-CLIENTES-OK
044200              ADD 1 TO WS-LEIDOS-CLIENTES
044300
044400         WHEN 88-FS-CLIENTES-EOF
044500              MOVE 999999 TO CLI-ID
044600
044700         WHEN OTHER
044800              MOVE '11100-READ-CLIENTES'  TO WCANCELA-PARRAFO
044900              MOVE 'CLIENTES'             TO WCANCELA-RECURSO
045000              MOVE 'READ'                 TO WCANCELA-OPERACION
045100              MOVE FS-CLIENTES            TO WCANCELA-CODRET
045200              MOVE 'ERROR EN READ'        TO WCANCELA-MENSAJE
045300              PERFORM 99999-CANCELO THRU FIN-99999
045400     END-EVALUATE.
045500
045600 FIN-11100.
045700     EXIT.
045800
045900 11200-READ-CUENTAS.
046000*-------------------
046100
046200     INITIALIZE REG-CUENTAS.
046300
046400     READ CUENTAS INTO REG-CUENTAS.
046500
046600     EVALUATE TRUE
046700         WHEN 88-FS-CUENTAS-OK
046800              ADD 1 TO WS-LEIDOS-CUENTAS
046900
047000         WHEN 88-FS-CUENTAS-EOF
047100              MOVE 999999 TO CTA-CLIENTE-ID
047200
047300         WHEN OTHER
047400              MOVE '11200-READ-CUENTAS'   TO WCANCELA-PARRAFO
047500              MOVE 'CUENTAS'              TO WCANCELA-RECURSO
047600              MOVE 'READ'                 TO WCANCELA-OPERACION
047700              MOVE FS-CUENTAS             TO WCANCELA-CODRET
047800              MOVE 'ERROR EN READ'        TO WCANCELA-MENSAJE
047900              PERFORM 99999-CANCELO THRU FIN-99999
048000     END-EVALUATE.
048100
048200 FIN-11200.
048300     EXIT.
048400
048500 20000-PROCESO.
048600*-------------
048700* APAREO CLASICO CLINOV x CLIENTES: LA NOVEDAD VIENE ORDENADA
048800* POR CLINOV-CLI-ID Y SE COMPARA CONTRA LA CLAVE DEL MAESTRO.
048900*-------------
049000
049100     EVALUATE TRUE
049200         WHEN CLINOV-CLI-ID = CLI-ID
049300              PERFORM 20100-VALIDO-NOVEDAD THRU FIN-20100
049400              IF 88-CLINOV-ERROR-NO
049500                 PERFORM 20210-APLICO-MODIFICACION THRU
049600                                                    FIN-20210
049700              END-IF
049800              PERFORM 20300-ACTUALIZO-CUENTA THRU FIN-20300
049900              PERFORM 21100-IMPRIMO-DETALLE  THRU FIN-21100
050000              PERFORM 11000-READ-CLINOV      THRU FIN-11000
050100              PERFORM 11100-READ-CLIENTES    THRU FIN-11100
050200              PERFORM 11200-READ-CUENTAS     THRU FIN-11200
050300
050400         WHEN CLINOV-CLI-ID < CLI-ID
050500              PERFORM 20100-VALIDO-NOVEDAD THRU FIN-20100
050600              IF 88-CLINOV-ERROR-NO
050700                 PERFORM 20220-APLICO-ALTA THRU FIN-20220
050800              END-IF
050900              PERFORM 21100-IMPRIMO-DETALLE THRU FIN-21100
051000              PERFORM 11000-READ-CLINOV     THRU FIN-11000
051100
051200         WHEN OTHER
051300              PERFORM 20230-COPIO-CLIENTE THRU FIN-20230
051400              PERFORM 20300-ACTUALIZO-CUENTA THRU FIN-20300
051500              PERFORM 11100-READ-CLIENTES   THRU FIN-11100
051600              PERFORM 11200-READ-CUENTAS    THRU FIN-11200
051700     END-EVALUATE.
051800
051900 FIN-20000.
052000     EXIT.
052100
052200 20100-VALIDO-NOVEDAD.
052300*---------------------
052400
052500     MOVE ' '                 TO WS-MJE-ERROR.
052600     SET 88-CLINOV-ERROR-NO   TO TRUE.
052700
052800     IF CLINOV-CLI-ID NOT NUMERIC OR CLINOV-CLI-ID = 0
052900        SET 88-CLINOV-ERROR-SI TO TRUE
053000        MOVE 'CLIENTE NO NUMERICO O CERO' TO WS-MJE-ERROR
053100     END-IF.
053200
053300     IF 88-CLINOV-ERROR-NO
053400        IF NOT CLINOV-TIPO-ALTA AND NOT CLINOV-TIPO-MODIF
053500           SET 88-CLINOV-ERROR-SI TO TRUE
053600           MOVE 'TIPO DE NOVEDAD INVALIDO (A,M)' TO WS-MJE-ERROR
053700        END-IF
053800     END-IF.
053900
054000     IF 88-CLINOV-ERROR-NO AND CLINOV-TIPO-ALTA
054100        IF CLINOV-CLI-NOMBRE = SPACES
054200           SET 88-CLINOV-ERROR-SI TO TRUE
054300           MOVE 'ALTA SIN NOMBRE DE CLIENTE' TO WS-MJE-ERROR
054400        END-IF
054500     END-IF.
054600
054700     IF 88-CLINOV-ERROR-NO AND CLINOV-TIPO-ALTA
054800        IF CLINOV-CLI-CORREO = SPACES
054900           SET 88-CLINOV-ERROR-SI TO TRUE
055000           MOVE 'ALTA SIN CORREO DE CLIENTE' TO WS-MJE-ERROR
055100        END-IF
055200     END-IF.
055300
055400     IF 88-CLINOV-ERROR-NO AND CLINOV-TIPO-ALTA
055500        PERFORM 20110-BUSCO-CORREO THRU FIN-20110
055600        IF 88-CLINOV-ERROR-SI
055700           MOVE 'CORREO YA REGISTRADO' TO WS-MJE-ERROR
055800        END-IF
055900     END-IF.
056000
056100     IF 88-CLINOV-ERROR-NO AND CLINOV-TIPO-ALTA
056200        IF CLINOV-CLI-ID = CLI-ID
056300           SET 88-CLINOV-ERROR-SI TO TRUE
056400           MOVE 'ALTA DE CLIENTE EXISTENTE' TO WS-MJE-ERROR
056500        END-IF
056600     END-IF.
056700
056800     IF 88-CLINOV-ERROR-NO AND CLINOV-TIPO-MODIF
056900        IF CLINOV-CLI-ID NOT = CLI-ID
057000           SET 88-CLINOV-ERROR-SI TO TRUE
057100           MOVE 'MODIFICACION DE CLIENTE INEXISTENTE'
057200             TO WS-MJE-ERROR
057300        END-IF
057400     END-IF.
057500
057600 FIN-20100.
057700     EXIT.
057800
057900 20110-BUSCO-CORREO.
058000*-------------------
058100
058200     INSPECT CLINOV-CLI-CORREO CONVERTING
058300       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
058400       'abcdefghijklmnopqrstuvwxyz'.
058500
058600     SET 88-CLINOV-ERROR-NO TO TRUE.
058700
058800     SEARCH ALL WT-COR-ELEM
058900         AT END CONTINUE
059000         WHEN WT-COR-CORREO (IDX-COR) = CLINOV-CLI-CORREO
059100              SET 88-CLINOV-ERROR-SI TO TRUE
059200     END-SEARCH.
059300
059400 FIN-20110.
059500     EXIT.
059600
059700 20210-APLICO-MODIFICACION.
059800*--------------------------
059900
060000     MOVE CLINOV-CLI-NOMBRE TO CLI-NOMBRE.
060100     IF CLINOV-CLI-CORREO NOT = SPACES
060200        INSPECT CLINOV-CLI-CORREO CONVERTING
060300          'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
060400          'abcdefghijklmnopqrstuvwxyz'
060500        MOVE CLINOV-CLI-CORREO TO CLI-CORREO
060600     END-IF.
060700
060800     ADD 1 TO WS-CANT-MODIFICACIONES.
060900
061000     PERFORM 20240-GRABO-CLIENTE THRU FIN-20240.
061100
061200 FIN-20210.
061300     EXIT.
061400
061500 20220-APLICO-ALTA.
061600*------------------
061700
061800     INITIALIZE REG-CLIENTES.
061900
062000     MOVE CLINOV-CLI-ID                    TO CLI-ID.
062100     MOVE CLINOV-CLI-NOMBRE                 TO CLI-NOMBRE.
062200     INSPECT CLINOV-CLI-CORREO CONVERTING
062300       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
062400       'abcdefghijklmnopqrstuvwxyz'.
062500     MOVE CLINOV-CLI-CORREO                 TO CLI-CORREO.
062600
062700     ADD 1 TO WS-CANT-ALTAS.
062800     ADD 1 TO WS-COR-ULTIMO-CARGADO.
062900     MOVE CLI-CORREO TO WT-COR-CORREO (WS-COR-ULTIMO-CARGADO).
063000
063100     PERFORM 20240-GRABO-CLIENTE THRU FIN-20240.
063200
063300 FIN-20220.
063400     EXIT.
063500
063600 20230-COPIO-CLIENTE.
063700*--------------------
063800* NO HAY NOVEDAD PARA ESTE CLIENTE DEL MAESTRO: SE TRASLADA
063900* SIN CAMBIOS AL NUEVO MAESTRO.
064000*--------------------
064100
064200     IF 88-FS-CLIENTES-OK
064300        PERFORM 20240-GRABO-CLIENTE THRU FIN-20240
064400     END-IF.
064500
064600 FIN-20230.
064700     EXIT.
064800
064900 20240-GRABO-CLIENTE.
065000*--------------------
065100
065300     MOVE REG-CLIENTES   TO REG-CLIENTES-NEW-FD.
065400
065500     WRITE REG-CLIENTES-NEW-FD.
065600
065700     EVALUATE TRUE
065800         WHEN 88-FS-CLIENTES-NEW-OK
065900              ADD 1 TO WS-GRABADOS-CLIENTES
066000         WHEN OTHER
066100              MOVE '20240-GRABO-CLIENTE'  TO WCANCELA-PARRAFO
066200              MOVE 'CLIENTNV'         TO WCANCELA-RECURSO
066300              MOVE 'WRITE'                TO WCANCELA-OPERACION
066400              MOVE FS-CLIENTES-NEW        TO WCANCELA-CODRET
066500              MOVE 'ERROR EN WRITE'       TO WCANCELA-MENSAJE
066600              PERFORM 99999-CANCELO THRU FIN-99999
066700     END-EVALUATE.
066800
066900 FIN-20240.
067000     EXIT.
067100
067200 20300-ACTUALIZO-CUENTA.
067300*-----------------------
067400* CUENTAS.CTA-CLIENTE-ID ESTA SINCRONIZADA CON EL CLIENTE
067500* ACTUAL: SE TRASLADA LA CUENTA EXISTENTE SIN CAMBIOS Y, SI
067600* LA NOVEDAD PIDE ABRIR UNA CUENTA NUEVA, SE VALIDA Y GRABA.
067700*-----------------------
067800
067900     SET 88-CUENTA-ERROR-NO TO TRUE.
068000     MOVE ' ' TO WS-MJE-ERROR-CUENTA.
068100
068200     IF CTA-CLIENTE-ID = CLINOV-CLI-ID AND 88-FS-CUENTAS-OK
068300        MOVE REG-CUENTAS    TO REG-CUENTAS-NEW-FD
068400        WRITE REG-CUENTAS-NEW-FD
068500        ADD 1 TO WS-GRABADOS-CUENTAS
068600        IF CLINOV-CTA-SI
068700           SET 88-CUENTA-ERROR-SI TO TRUE
068800           MOVE 'EL CLIENTE YA POSEE UNA CUENTA'
068900             TO WS-MJE-ERROR-CUENTA
069000        END-IF
069100     ELSE
069200        IF CLINOV-CTA-SI AND 88-CLINOV-ERROR-NO
069300           PERFORM 20310-VALIDO-CUENTA  THRU FIN-20310
069400           IF 88-CUENTA-ERROR-NO
069500              PERFORM 20320-GRABO-CUENTA THRU FIN-20320
069600           END-IF
069700        END-IF
069800     END-IF.
069900
070000 FIN-20300.
070100     EXIT.
070200
070300 20310-VALIDO-CUENTA.
070400*--------------------
070500
070600     SET 88-CUENTA-ERROR-NO TO TRUE.
070700
070800     IF CLINOV-CTA-NUMERO NOT NUMERIC
070900        SET 88-CUENTA-ERROR-SI TO TRUE
071000        MOVE 'NUMERO DE CUENTA NO NUMERICO DE 10 DIGITOS'
071100          TO WS-MJE-ERROR-CUENTA
071200     END-IF.
071300
071400     IF 88-CUENTA-ERROR-NO AND CLINOV-CTA-SALDO < 1.00
071500        SET 88-CUENTA-ERROR-SI TO TRUE
071600        MOVE 'SALDO DE APERTURA INFERIOR A 1.00'
071700          TO WS-MJE-ERROR-CUENTA
071800     END-IF.
071900
072000     IF 88-CUENTA-ERROR-NO
072100        SEARCH ALL WT-NUC-ELEM
072200            AT END CONTINUE
072300            WHEN WT-NUC-NUMERO (IDX-NUC) = CLINOV-CTA-NUMERO
072400                 SET 88-CUENTA-ERROR-SI TO TRUE
072500                 MOVE 'NUMERO DE CUENTA DUPLICADO'
072600                   TO WS-MJE-ERROR-CUENTA
072700        END-SEARCH
072800     END-IF.
072900
073000 FIN-20310.
073100     EXIT.
073200
073300 20320-GRABO-CUENTA.
073400*-------------------
073500
073600     INITIALIZE REG-CUENTAS.
073700
073800     MOVE CLINOV-CLI-ID      TO CTA-ID.
073900     MOVE CLINOV-CTA-NUMERO  TO CTA-NUMERO.
074000     MOVE CLINOV-CLI-ID      TO CTA-CLIENTE-ID.
074100     MOVE CLINOV-CTA-SALDO   TO CTA-SALDO.
074200
074300     MOVE REG-CUENTAS        TO REG-CUENTAS-NEW-FD.
074400     WRITE REG-CUENTAS-NEW-FD.
074500
074600     ADD 1 TO WS-GRABADOS-CUENTAS.
074700     ADD 1 TO WS-CANT-ALTAS-CUENTA.
074800     ADD 1 TO WS-NUC-ULTIMO-CARGADO.
074900     MOVE CTA-NUMERO TO WT-NUC-NUMERO (WS-NUC-ULTIMO-CARGADO).
075000
075100 FIN-20320.
075200     EXIT.
075300
075400 21100-IMPRIMO-DETALLE.
075500*----------------------
075600
075700     ADD 1 TO WS-LINEA.
075800     IF WS-LINEA > WS-LINEAS-MAX
075900        PERFORM 21200-IMPRIMO-TITULOS THRU FIN-21200
076000     END-IF.
076100
076200     MOVE SPACES          TO WLINEA.
076300     MOVE CLINOV-CLI-ID   TO WS-CLI-ID-IMP-ED.
076400     MOVE WS-CLI-ID-IMP-R TO P1.
076500     MOVE CLINOV-TIPO     TO P15.
076600
076700     IF 88-CLINOV-ERROR-SI
076800        ADD 1              TO WS-CANT-ERRONEOS
076900        MOVE WS-MJE-ERROR-PREVIA  TO P29
077000     ELSE
077100        IF 88-CUENTA-ERROR-SI
077200           MOVE WS-MJE-ERROR-CUENTA-PREVIA TO P29
077300        ELSE
077400           MOVE 'NOVEDAD PROCESADA'  TO P29
077500        END-IF
077600     END-IF.
077700
077800     PERFORM 21300-WRITE-LISTADO THRU FIN-21300.
077900
078000 FIN-21100.
078100     EXIT.
078200
078300 21200-IMPRIMO-TITULOS.
078400*----------------------
078500
078600     ADD 1 TO WS-HOJA.
078700     MOVE SPACES             TO WLINEA.
078800     MOVE 'CLIMANT'          TO P1.
078900     MOVE 'CLIENTES/CUENTAS' TO P15.
079000     MOVE WS-HOJA            TO WS-HOJA-ED.
079100     MOVE WS-HOJA-ED         TO P127.
079200     PERFORM 21300-WRITE-LISTADO THRU FIN-21300.
079300
079400     MOVE SPACES             TO WLINEA.
079500     MOVE 'CLIENTE'          TO P1.
079600     MOVE 'TIPO'             TO P15.
079700     MOVE 'RESULTADO'        TO P29.
079800     PERFORM 21300-WRITE-LISTADO THRU FIN-21300.
079900
080000     MOVE 4 TO WS-LINEA.
080100
080200 FIN-21200.
080300     EXIT.
080400
080500 21300-WRITE-LISTADO.
080600*--------------------
080700
080800     MOVE WLINEA TO REG-LISTADO-FD.
080900     WRITE REG-LISTADO-FD.
081000
081100     IF NOT 88-FS-LISTADO-OK
081200        MOVE '21300-WRITE-LISTADO' TO WCANCELA-PARRAFO
081300        MOVE 'LISTADO'             TO WCANCELA-RECURSO
081400        MOVE 'WRITE'               TO WCANCELA-OPERACION
081500        MOVE FS-LISTADO            TO WCANCELA-CODRET
081600        MOVE 'ERROR EN WRITE'      TO WCANCELA-MENSAJE
081700        PERFORM 99999-CANCELO THRU FIN-99999
081800     END-IF.
081900
082000 FIN-21300.
082100     EXIT.
082200
082300 30000-FINALIZO.
082400*---------------
082500
082600     PERFORM 30100-IMPRIMO-TOTALES  THRU FIN-30100.
082700     PERFORM 30200-CIERRO-ARCHIVOS  THRU FIN-30200.
082800
082900 FIN-30000.
083000     EXIT.
083100
083200 30100-IMPRIMO-TOTALES.
083300*----------------------
083400
083500     MOVE SPACES TO WLINEA.
083600     MOVE 'TOTAL ALTAS CLIENTE   :' TO P1.
083700     MOVE WS-CANT-ALTAS              TO WS-CANT-ED.
083800     MOVE WS-CANT-ED                 TO P29.
083900     PERFORM 21300-WRITE-LISTADO THRU FIN-21300.
084000
084100     MOVE SPACES TO WLINEA.
084200     MOVE 'TOTAL MODIFICACIONES  :' TO P1.
084300     MOVE WS-CANT-MODIFICACIONES     TO WS-CANT-ED.
084400     MOVE WS-CANT-ED                 TO P29.
084500     PERFORM 21300-WRITE-LISTADO THRU FIN-21300.
084600
084700     MOVE SPACES TO WLINEA.
084800     MOVE 'TOTAL ALTAS CUENTA    :' TO P1.
084900     MOVE WS-CANT-ALTAS-CUENTA       TO WS-CANT-ED.
085000     MOVE WS-CANT-ED                 TO P29.
085100     PERFORM 21300-WRITE-LISTADO THRU FIN-21300.
085200
085300     MOVE SPACES TO WLINEA.
085400     MOVE 'TOTAL ERRONEOS        :' TO P1.
085500     MOVE WS-CANT-ERRONEOS           TO WS-CANT-ED.
085600     MOVE WS-CANT-ED                 TO P29.
085700     PERFORM 21300-WRITE-LISTADO THRU FIN-21300.
085800
085900 FIN-30100.
086000     EXIT.
086100
086200 30200-CIERRO-ARCHIVOS.
086300*----------------------
086400
086500     CLOSE CLINOV CLIENTES CLIENTES-NEW CUENTAS CUENTAS-NEW
086600           LISTADO.
086700
086800 FIN-30200.
086900     EXIT.
087000
087100 99999-CANCELO.
087200*--------------
087300
087400     CALL 'CANCELA' USING WCANCELA.
087500
087600 FIN-99999.
087700     EXIT.
