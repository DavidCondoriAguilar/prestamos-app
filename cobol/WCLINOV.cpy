000100*----------------------------------------------------------------*
000200* COPY DE NOVEDADES DE CLIENTE / CUENTA                          *
000300* CLINOV-TIPO : A = ALTA CLIENTE    M = MODIFICACION CLIENTE     *
000400* LA CUENTA ES OPCIONAL Y SE INFORMA CON CLINOV-CTA-INFORMADA    *
000500*----------------------------------------------------------------*
000600 01  REG-CLINOV.
000700     03 CLINOV-TIPO               PIC X(01).
000800        88 CLINOV-TIPO-ALTA           VALUE 'A'.
000900        88 CLINOV-TIPO-MODIF          VALUE 'M'.
001000     03 CLINOV-CLI-ID             PIC 9(06).
001100     03 CLINOV-CLI-NOMBRE         PIC X(40).
001200     03 CLINOV-CLI-CORREO         PIC X(50).
001300     03 CLINOV-CTA-INFORMADA      PIC X(01).
001400        88 CLINOV-CTA-SI              VALUE 'S'.
001500        88 CLINOV-CTA-NO              VALUE 'N'.
001600     03 CLINOV-CTA-NUMERO         PIC X(10).
001700     03 CLINOV-CTA-SALDO          PIC S9(13)V99.
001800     03 FILLER                    PIC X(04).
