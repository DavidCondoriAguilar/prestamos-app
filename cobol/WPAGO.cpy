000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DE PAGOS DE PRESTAMOS                         *
000300* LONGITUD DE REGISTRO (34)                                      *
000400* ORDEN ASCENDENTE POR PAG-PRESTAMO-ID Y LUEGO POR PAG-ID        *
000500*----------------------------------------------------------------*
000600 01  REG-PAGOS.
000700     03 PAG-CLAVE.
000800        05 PAG-PRESTAMO-ID       PIC 9(06).
000900        05 PAG-ID                PIC 9(06).
001000     03 PAG-MONTO                 PIC S9(11)V99.
001100     03 PAG-FECHA                 PIC 9(08).
001200     03 FILLER                    PIC X(01).
