000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO MAESTRO DE CLIENTES                           *
000300* LONGITUD DE REGISTRO (100)                                     *
000400* UN CLIENTE TIENE COMO MAXIMO UNA CUENTA (VER WCUENTA)          *
000500*----------------------------------------------------------------*
000600 01  REG-CLIENTES.
000700     03 CLI-CLAVE.
000800        05 CLI-ID                PIC 9(06).
000900     03 CLI-NOMBRE                PIC X(40).
001000     03 CLI-CORREO                PIC X(50).
001100     03 FILLER                    PIC X(04).
